000100**********************************************************
000110 IDENTIFICATION DIVISION.
000120 PROGRAM-ID.    SETTLGRP IS INITIAL.
000130 AUTHOR.        PETER B.
000140 INSTALLATION.  GROUP SETTLEMENT BATCH - LEDGER SECTION.
000150 DATE-WRITTEN.  03/02/86.
000160 DATE-COMPILED.
000170 SECURITY.      NONE.
000180*
000190* Purpose: The settlement engine for one group - recompute the
000200*          minimal repayment solution, settle up a single
000210*          borrower by generating and posting the repayment
000220*          transaction that brings their balance to zero, and
000230*          drive the solution report.
000240*
000250**********************************************************
000260*
000270*  CHANGE LOG
000280*
000290*   03/02/86  PB  GS-110  First cut - recompute and render only.
000300*   03/18/86  PB  GS-113  Added B0100-SETTLE-UP-BORROWER.
000310*   07/22/87  BK  GS-126  B0100 was posting the repayment before
000320*                         confirming the recomputed balance came
000330*                         back to zero - swapped the assert to
000340*                         run after the post, per the spec note
000350*                         Sergejs flagged in review.
000360*   09/14/98  PB  Y2K-06  Reviewed for year-2000 exposure. No
000370*                         calendar fields in this program; no
000380*                         change required.
000390*   02/09/01  BK  GS-134  A member with a balance under a penny
000400*                         due to rounding drift was failing the
000410*                         zero-balance assert after settle-up -
000420*                         traced to StoreLoad, not this program;
000430*                         left B0100's assert exact per spec.
000440*   03/11/03  DL  GS-139  Assert-failed message now says whether
000450*                         the leftover balance was under a dollar
000460*                         or not, straight off W20-BALANCE, so
000470*                         support has something to go on without
000480*                         re-running GS-134's trace by hand.
000490*
000500**********************************************************
000510 ENVIRONMENT DIVISION.
000520*---------------------------------------------------------
000530 CONFIGURATION SECTION.
000540 SPECIAL-NAMES.
000550     C01 IS TOP-OF-FORM.
000560*---------------------------------------------------------
000570 INPUT-OUTPUT SECTION.
000580 FILE-CONTROL.
000590**********************************************************
000600 DATA DIVISION.
000610*---------------------------------------------------------
000620 FILE SECTION.
000630**********************************************************
000640 WORKING-STORAGE SECTION.
000650*
000660*    scratch commarea to MEMBERLDG and TXNLEDGER
000670*
000680 01  W20-MEMBER-CALL-PARMS.
000690     05  W20-ACTION                 PIC X(2).
000700     05  W20-MEMBER-NAME            PIC X(50).
000710     05  W20-OTHER-NAME             PIC X(50).
000720     05  W20-AMOUNT-TEXT            PIC X(11).
000730     05  W20-AMOUNT                 PIC S9(7)V99 COMP-3.
000740     05  W20-INDEX                  PIC S9(9) COMP.
000750     05  W20-EXPRESSION             PIC X(700).
000760     05  W20-REASON                 PIC X(1).
000770     05  W20-STATUS-SW              PIC X.
000780         88  W20-OK                     VALUE 'Y'.
000790     05  W20-FOUND-SW               PIC X.
000800         88  W20-FOUND                     VALUE 'Y'.
000810     05  W20-BALANCE                PIC S9(7)V99 COMP-3.
000820     05  W20-MESSAGE                PIC X(80).
000830     05  FILLER                     PIC X(20).
000840*
000850*    the caller's expression is built one pair at a time while
000860*    a borrower's slice of the solution is walked
000870*
000880 01  W21-EXPR-WORK.
000890     05  W21-EXPR-LEN               PIC S9(4) COMP VALUE ZERO.
000900     05  W21-PAIR-TEXT              PIC X(70).
000910 01  W21-AMOUNT-DISPLAY.
000920     05  W21-AMOUNT-EDIT            PIC ZZZZ9.99.
000930 01  W22-SOLUTION-SCAN.
000940     05  W22-SOL-IX                 PIC S9(9) COMP.
000950     05  W22-MATCH-SW               PIC X VALUE 'N'.
000960         88  W22-ANY-MATCH              VALUE 'Y'.
000970 01  W23-NARRATION-LINE             PIC X(132).
000980*
000990*    a settle-up amount viewed both packed and as three
001000*    display groups for the narration line
001010*
001020 01  W24-SETTLE-AMOUNT              PIC S9(7)V99 COMP-3.
001030 01  W24-SETTLE-DISPLAY REDEFINES W24-SETTLE-AMOUNT
001040                                    PIC S9(7)V99.
001050*
001060*    scratch buffer the expression is rebuilt into a segment at
001070*    a time - kept apart from W20-EXPRESSION itself so the
001080*    STRING that appends a segment never reads and writes the
001090*    same field at once
001100*
001110 01  W25-EXPR-TEMP                  PIC X(700).
001120*
001130*    a member/lender name is trimmed into this buffer before it
001140*    is spliced into an expression or a narration line - names
001150*    on this file may carry embedded blanks of their own so the
001160*    trim counts in from the right, it never stops at the first
001170*    blank the way STRING's DELIMITED BY SPACE does
001180*
001190 01  W26-NAME-BUF                   PIC X(50) VALUE SPACE.
001200 01  W26-NAME-CHARS REDEFINES W26-NAME-BUF.
001210     05  W26-NAME-CHAR              PIC X OCCURS 50 TIMES.
001220 01  W26-NAME-LEN                   PIC S9(4) COMP VALUE ZERO.
001230 77  W26-NAME-SCAN-IX               PIC S9(4) COMP VALUE ZERO.
001240 77  W26-NAME-TRIM-SW               PIC X VALUE 'N'.
001250     88  W26-NAME-TRIM-FOUND            VALUE 'Y'.
001260*
001270*    holds the lender's name across the B0110/B0115/B0120 trio -
001280*    W26-NAME-BUF gets reused for the borrower and then for the
001290*    lender in turn, so the lender's name is parked here first
001300*
001310 01  W27-NAME-BUF                   PIC X(50) VALUE SPACE.
001320 01  W27-NAME-LEN                   PIC S9(4) COMP VALUE ZERO.
001330*
001340*    B0100's post-settle-up assert takes W20-BALANCE apart into
001350*    whole dollars and cents so the failure message can say how
001360*    far off it landed - GS-134 traced one under-a-penny miss
001370*    back to StoreLoad, but this program still reports what it
001380*    saw rather than assume that is always the cause.
001390*
001400 01  W28-BALANCE-WORK               PIC S9(7)V99 COMP-3.
001410 01  W28-BALANCE-PARTS REDEFINES W28-BALANCE-WORK.
001420     05  W28-BAL-DOLLARS            PIC S9(7).
001430     05  W28-BAL-CENTS              PIC 99.
001440*
001450*    dummy selection list, needed only because LEDGERPT's
001460*    calling sequence always carries one - unused on the 'SR'
001470*    solution-report call made from this program.
001480*
001490     COPY COPYLIB-SELLIST.
001500*
001510**********************************************************
001520 LINKAGE SECTION.
001530*---------------------------------------------------------
001540     COPY COPYLIB-LDGPARM.
001550     COPY COPYLIB-MEMBER.
001560     COPY COPYLIB-TRANSACT.
001570     COPY COPYLIB-SOLUTN.
001580*
001590**********************************************************
001600*
001610*  LDG-ACTION codes handled by this program:
001620*    'RS'  recompute the settlement solution from the current
001630*          member balances into SOLUTION-TABLE.
001640*    'SU'  settle up one borrower - LDG-MEMBER-NAME in.
001650*    'SR'  render the solution report via LEDGERPT.
001660*
001670 PROCEDURE DIVISION USING LDG-CONTROL-PARMS
001680                           MEMBER-TABLE
001690                           TRANSACTION-TABLE
001700                           SOLUTION-TABLE.
001710*
001720 0000-MAIN-CONTROL.
001730     MOVE 'Y' TO LDG-STATUS-SW
001740     MOVE SPACE TO LDG-MESSAGE
001750     EVALUATE LDG-ACTION
001760         WHEN 'RS'
001770             PERFORM A0100-RECOMPUTE-SOLUTION
001780         WHEN 'SU'
001790             PERFORM B0100-SETTLE-UP-BORROWER
001800         WHEN 'SR'
001810             PERFORM C0100-RENDER-SOLUTION
001820         WHEN OTHER
001830             MOVE 'N' TO LDG-STATUS-SW
001840             MOVE 'INVALID LDG-ACTION CODE' TO LDG-MESSAGE
001850     END-EVALUATE
001860     GOBACK.
001870*
001880*---------------------------------------------------------
001890*    A0100  RECOMPUTE THE SETTLEMENT SOLUTION
001900*---------------------------------------------------------
001910 A0100-RECOMPUTE-SOLUTION.
001920     MOVE 'CS' TO W20-ACTION
001930     CALL 'MEMBERLDG' USING W20-MEMBER-CALL-PARMS
001940                             MEMBER-TABLE
001950                             SOLUTION-TABLE.
001960 A0100-EXIT.
001970     CONTINUE.
001980*
001990*---------------------------------------------------------
002000*    B0100  SETTLE UP ONE BORROWER
002010*
002020*    the settling member becomes the lender on a new
002030*    transaction repaying every creditor named against them
002040*    in the current solution, in solution order.
002050*---------------------------------------------------------
002060 B0100-SETTLE-UP-BORROWER.
002070     MOVE 'FM' TO W20-ACTION
002080     MOVE LDG-MEMBER-NAME TO W20-MEMBER-NAME
002090     CALL 'MEMBERLDG' USING W20-MEMBER-CALL-PARMS
002100                             MEMBER-TABLE
002110                             SOLUTION-TABLE
002120     IF NOT W20-FOUND
002130         MOVE 'N' TO LDG-STATUS-SW
002140         MOVE 'MEMBER NOT FOUND' TO LDG-MESSAGE
002150         GO TO B0100-EXIT
002160     END-IF
002170     IF W20-BALANCE = ZERO
002180         MOVE 'N' TO LDG-STATUS-SW
002190         MOVE 'NO DEBTS FOUND' TO LDG-MESSAGE
002200         GO TO B0100-EXIT
002210     END-IF
002220*
002230     PERFORM A0100-RECOMPUTE-SOLUTION
002240*
002250     MOVE LDG-MEMBER-NAME TO W26-NAME-BUF
002260     PERFORM B0125-TRIM-NAME-FIELD
002270     MOVE SPACE TO W20-EXPRESSION
002280     MOVE W26-NAME-BUF (1:W26-NAME-LEN) TO
002290                  W20-EXPRESSION (1:W26-NAME-LEN)
002300     MOVE W26-NAME-LEN TO W21-EXPR-LEN
002310     MOVE 'N' TO W22-MATCH-SW
002320     SET W22-SOL-IX TO 1
002330     PERFORM B0110-ADD-ONE-SOLUTION-LEG
002340         UNTIL W22-SOL-IX > SOL-COUNT
002350     IF NOT W22-ANY-MATCH
002360         MOVE 'N' TO LDG-STATUS-SW
002370         MOVE 'NO DEBTS FOUND' TO LDG-MESSAGE
002380         GO TO B0100-EXIT
002390     END-IF
002400*
002410     MOVE 'PE' TO W20-ACTION
002420     CALL 'TXNLEDGER' USING W20-MEMBER-CALL-PARMS
002430                             TRANSACTION-TABLE
002440                             MEMBER-TABLE
002450     IF NOT W20-OK
002460         MOVE 'N' TO LDG-STATUS-SW
002470         MOVE W20-MESSAGE TO LDG-MESSAGE
002480         GO TO B0100-EXIT
002490     END-IF
002500*
002510     PERFORM A0100-RECOMPUTE-SOLUTION
002520     MOVE 'FM' TO W20-ACTION
002530     MOVE LDG-MEMBER-NAME TO W20-MEMBER-NAME
002540     CALL 'MEMBERLDG' USING W20-MEMBER-CALL-PARMS
002550                             MEMBER-TABLE
002560                             SOLUTION-TABLE
002570     IF W20-BALANCE NOT = ZERO
002580         MOVE 'N' TO LDG-STATUS-SW
002590         MOVE W20-BALANCE TO W28-BALANCE-WORK
002600         IF W28-BAL-DOLLARS = ZERO
002610             MOVE 'SETTLE-UP BALANCE ASSERT FAILED - UNDER A DOLLAR LEFT'
002620                 TO LDG-MESSAGE
002630         ELSE
002640             MOVE 'SETTLE-UP BALANCE ASSERT FAILED - A DOLLAR OR MORE LEFT'
002650                 TO LDG-MESSAGE
002660         END-IF
002670         GO TO B0100-EXIT
002680     END-IF
002690     MOVE SPACE TO W23-NARRATION-LINE
002700     STRING W26-NAME-BUF (1:W26-NAME-LEN) DELIMITED BY SIZE
002710            ' has no more debts!' DELIMITED BY SIZE
002720         INTO W23-NARRATION-LINE
002730     END-STRING
002740     DISPLAY W23-NARRATION-LINE.
002750 B0100-EXIT.
002760     CONTINUE.
002770*
002780*    trim the trailing blanks off a 50-byte name field moved
002790*    into W26-NAME-BUF, leaving the true length in W26-NAME-LEN -
002800*    member names may carry embedded blanks of their own so this
002810*    counts from the right, it never looks for the first blank
002820*
002830 B0125-TRIM-NAME-FIELD.
002840     MOVE 50 TO W26-NAME-SCAN-IX
002850     MOVE 'N' TO W26-NAME-TRIM-SW
002860     PERFORM B0126-BACK-UP-ONE-NAME-CHAR
002870         UNTIL W26-NAME-SCAN-IX = ZERO OR W26-NAME-TRIM-FOUND
002880     MOVE W26-NAME-SCAN-IX TO W26-NAME-LEN.
002890 B0126-BACK-UP-ONE-NAME-CHAR.
002900     IF W26-NAME-CHAR (W26-NAME-SCAN-IX) NOT = SPACE
002910         MOVE 'Y' TO W26-NAME-TRIM-SW
002920     ELSE
002930         SUBTRACT 1 FROM W26-NAME-SCAN-IX
002940     END-IF.
002950*
002960*    one leg of the borrower's slice of the solution - append
002970*    ' p/Lender a/Amount' to the expression under build and
002980*    narrate 'BORROWER has repaid LENDER $AMOUNT'
002990*
003000 B0110-ADD-ONE-SOLUTION-LEG.
003010     SET SOL-IDX TO W22-SOL-IX
003020     IF SOL-BORROWER (SOL-IDX) = LDG-MEMBER-NAME
003030         MOVE 'Y' TO W22-MATCH-SW
003040         MOVE SOL-LENDER (SOL-IDX) TO W27-NAME-BUF
003050         MOVE SOL-AMOUNT (SOL-IDX) TO W24-SETTLE-AMOUNT
003060         PERFORM B0115-APPEND-AMOUNT-TEXT
003070         PERFORM B0120-NARRATE-ONE-REPAYMENT
003080     END-IF
003090     SET W22-SOL-IX UP BY 1.
003100*
003110*    appends ' p/Lender a/Amount' to the expression under build,
003120*    via a separate scratch buffer so the STRING never reads and
003130*    writes the same field at once
003140*
003150 B0115-APPEND-AMOUNT-TEXT.
003160     MOVE W27-NAME-BUF TO W26-NAME-BUF
003170     PERFORM B0125-TRIM-NAME-FIELD
003180     MOVE W26-NAME-LEN TO W27-NAME-LEN
003190     MOVE W24-SETTLE-DISPLAY TO W21-AMOUNT-EDIT
003200     MOVE SPACE TO W25-EXPR-TEMP
003210     STRING W20-EXPRESSION (1:W21-EXPR-LEN) DELIMITED BY SIZE
003220            ' p/'                           DELIMITED BY SIZE
003230            W26-NAME-BUF (1:W26-NAME-LEN)   DELIMITED BY SIZE
003240            ' a/'                           DELIMITED BY SIZE
003250            W21-AMOUNT-EDIT                 DELIMITED BY SIZE
003260         INTO W25-EXPR-TEMP
003270     END-STRING
003280     MOVE W25-EXPR-TEMP TO W20-EXPRESSION
003290     COMPUTE W21-EXPR-LEN =
003300             W21-EXPR-LEN + 3 + W26-NAME-LEN + 3 + 9.
003310*
003320 B0120-NARRATE-ONE-REPAYMENT.
003330     MOVE LDG-MEMBER-NAME TO W26-NAME-BUF
003340     PERFORM B0125-TRIM-NAME-FIELD
003350     MOVE SPACE TO W23-NARRATION-LINE
003360     STRING W26-NAME-BUF (1:W26-NAME-LEN) DELIMITED BY SIZE
003370            ' has repaid '                 DELIMITED BY SIZE
003380            W27-NAME-BUF (1:W27-NAME-LEN)  DELIMITED BY SIZE
003390            ' $'                            DELIMITED BY SIZE
003400            W21-AMOUNT-EDIT                 DELIMITED BY SIZE
003410         INTO W23-NARRATION-LINE
003420     END-STRING
003430     DISPLAY W23-NARRATION-LINE.
003440*
003450*---------------------------------------------------------
003460*    C0100  RENDER THE SOLUTION REPORT
003470*---------------------------------------------------------
003480 C0100-RENDER-SOLUTION.
003490     IF SOL-COUNT = ZERO
003500         MOVE 'N' TO LDG-STATUS-SW
003510         MOVE 'TRANSACTIONS SUMMED UP' TO LDG-MESSAGE
003520         GO TO C0100-EXIT
003530     END-IF
003540     MOVE 'SR' TO LDG-ACTION
003550     CALL 'LEDGERPT' USING LDG-CONTROL-PARMS
003560                            TRANSACTION-TABLE
003570                            SOLUTION-TABLE
003580                            SELECT-LIST.
003590 C0100-EXIT.
003600     CONTINUE.
