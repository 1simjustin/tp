000100**********************************************************
000110 IDENTIFICATION DIVISION.
000120 PROGRAM-ID.    LEDGERPT IS INITIAL.
000130 AUTHOR.        BERTIL K.
000140 INSTALLATION.  GROUP SETTLEMENT BATCH - LEDGER SECTION.
000150 DATE-WRITTEN.  04/11/86.
000160 DATE-COMPILED.
000170 SECURITY.      NONE.
000180*
000190* Purpose: Print the two ledger reports - the numbered
000200*          transaction listing (list all / find by lender /
000210*          find debts by borrower all share this same block
000220*          layout) and the settlement solution report.
000230*
000240**********************************************************
000250*
000260*  CHANGE LOG
000270*
000280*   04/11/86  BK  GS-117  First cut - split the printing out
000290*                         of TXNLEDGER so the list/find actions
000300*                         and the future solution report could
000310*                         share one block layout.
000320*   05/02/86  SS  GS-119  Solution report was printing the
000330*                         amount unsigned but with the sign
000340*                         still packed in - re-edited through
000350*                         W32-AMOUNT-EDIT like the listing does.
000360*   09/14/98  BK  Y2K-07  Reviewed for year-2000 exposure. No
000370*                         calendar fields printed by this
000380*                         program (TT-TIME is opaque text); no
000390*                         change required.
000400*   02/09/01  PB  GS-135  Blank line no longer printed between
000410*                         solution-report lines per the group
000420*                         leads' request - one line per
000430*                         transfer, no padding.
000440*   09/06/01  SS  GS-142  Both print paragraphs now check the
000450*                         assembled line before it goes out -
000460*                         W32-AMOUNT-DISPLAY catches a packed
000470*                         amount that prints as zero or negative,
000480*                         and the block/solution line's own flat
000490*                         REDEFINES catches a name that came back
000500*                         blank - neither should happen, but a
000510*                         bad print line is easier to spot here
000520*                         than three programs upstream.
000530*
000540**********************************************************
000550 ENVIRONMENT DIVISION.
000560*---------------------------------------------------------
000570 CONFIGURATION SECTION.
000580 SPECIAL-NAMES.
000590     C01 IS TOP-OF-FORM.
000600*---------------------------------------------------------
000610 INPUT-OUTPUT SECTION.
000620 FILE-CONTROL.
000630**********************************************************
000640 DATA DIVISION.
000650*---------------------------------------------------------
000660 FILE SECTION.
000670**********************************************************
000680 WORKING-STORAGE SECTION.
000690*
000700*    subscripts and views used while walking a selected
000710*    transaction and its subtransaction pairs
000720*
000730 01  W30-SCAN-WORK.
000740     05  W30-SEL-IX                 PIC S9(9) COMP.
000750     05  W30-BLOCK-NBR              PIC S9(9) COMP VALUE ZERO.
000760     05  W30-PAIR-IX                PIC S9(9) COMP.
000770 77  W31-HEADING-LINE               PIC X(132).
000780*
000790*    an amount viewed packed, edited for print, and (GS-142) as a
000800*    plain DISPLAY picture the print paragraphs test the sign of
000810*    before trusting it - shared by both the transaction listing
000820*    and the solution report
000830*
000840 01  W32-AMOUNT-PACKED              PIC S9(7)V99 COMP-3.
000850 01  W32-AMOUNT-DISPLAY REDEFINES W32-AMOUNT-PACKED
000860                                    PIC S9(7)V99.
000870 01  W32-AMOUNT-EDIT                PIC ZZZZ9.99.
000880*
000890*    detail lines built for the transaction listing block -
000900*    W34-LENDER-LINE-CHARS is the same 58 bytes viewed flat so
000910*    GS-142 can check the lender-name portion isn't blank before
000920*    the block header goes to the console
000930*
000940 01  W33-BLOCK-NUMBER-LINE.
000950     05  W33-BLOCK-NUMBER           PIC Z(8)9.
000960     05  FILLER                     PIC X       VALUE '.'.
000970 01  W34-LENDER-LINE.
000980     05  FILLER                     PIC X(8)    VALUE 'Lender: '.
000990     05  W34-LENDER-NAME            PIC X(50).
001000 01  W34-LENDER-LINE-CHARS REDEFINES W34-LENDER-LINE
001010                                    PIC X(58).
001020 01  W35-BORROWER-LINE.
001030     05  FILLER                     PIC X(9)    VALUE 'Borrower '.
001040     05  W35-PAIR-NBR               PIC Z9.
001050     05  FILLER                     PIC X(2)    VALUE ': '.
001060     05  W35-BORROWER-NAME          PIC X(50).
001070     05  FILLER                     PIC X(13)   VALUE
001080                                        ' Owed amount:'.
001090     05  FILLER                     PIC X       VALUE SPACE.
001100     05  W35-AMOUNT-EDIT            PIC ZZZZ9.99.
001110*
001120*    detail line built for the solution report - W36-SOLUTION-
001130*    LINE-CHARS is the same 121 bytes viewed flat so GS-142 can
001140*    check the borrower and lender portions aren't blank before
001150*    the line goes to the console
001160*
001170 01  W36-SOLUTION-LINE.
001180     05  FILLER                     PIC X(1)    VALUE SPACE.
001190     05  W36-BORROWER-NAME          PIC X(50).
001200     05  FILLER                     PIC X(9)    VALUE ' owes to '.
001210     05  W36-LENDER-NAME            PIC X(50).
001220     05  FILLER                     PIC X(3)    VALUE ' - '.
001230     05  W36-AMOUNT-EDIT            PIC ZZZZ9.99.
001240 01  W36-SOLUTION-LINE-CHARS REDEFINES W36-SOLUTION-LINE
001250                                    PIC X(121).
001260*
001270**********************************************************
001280 LINKAGE SECTION.
001290*---------------------------------------------------------
001300     COPY COPYLIB-LDGPARM.
001310     COPY COPYLIB-TRANSACT.
001320     COPY COPYLIB-SOLUTN.
001330     COPY COPYLIB-SELLIST.
001340*
001350**********************************************************
001360*
001370*  LDG-ACTION codes handled by this program:
001380*    'LA'  print the transactions named by SELECT-LIST out of
001390*          TRANSACTION-TABLE, numbered block format.
001400*    'SR'  print the settlement solution report out of
001410*          SOLUTION-TABLE.  SELECT-LIST is not looked at.
001420*
001430 PROCEDURE DIVISION USING LDG-CONTROL-PARMS
001440                           TRANSACTION-TABLE
001450                           SOLUTION-TABLE
001460                           SELECT-LIST.
001470*
001480 0000-MAIN-CONTROL.
001490     MOVE 'Y' TO LDG-STATUS-SW
001500     MOVE SPACE TO LDG-MESSAGE
001510     EVALUATE LDG-ACTION
001520         WHEN 'LA'
001530             PERFORM A0100-PRINT-TRANSACTION-LISTING
001540         WHEN 'SR'
001550             PERFORM B0100-PRINT-SOLUTION-REPORT
001560         WHEN OTHER
001570             MOVE 'N' TO LDG-STATUS-SW
001580             MOVE 'INVALID LDG-ACTION CODE' TO LDG-MESSAGE
001590     END-EVALUATE
001600     GOBACK.
001610*
001620*---------------------------------------------------------
001630*    A0100  PRINT THE TRANSACTION LISTING
001640*---------------------------------------------------------
001650*    walks SEL-ENTRY (1) thru SEL-ENTRY (SEL-COUNT), each one
001660*    a TT-ENTRY subscript, and prints one numbered block per
001670*    entry - used by list-all, find-by-lender and find-debts
001680*    alike, they only differ in how SELECT-LIST was built
001690*
001700 A0100-PRINT-TRANSACTION-LISTING.
001710     MOVE ZERO TO W30-BLOCK-NBR
001720     SET W30-SEL-IX TO 1
001730     PERFORM A0110-PRINT-ONE-BLOCK
001740         UNTIL W30-SEL-IX > SEL-COUNT.
001750 A0100-EXIT.
001760     CONTINUE.
001770*
001780 A0110-PRINT-ONE-BLOCK.
001790     ADD 1 TO W30-BLOCK-NBR
001800     SET TT-IDX TO SEL-ENTRY (W30-SEL-IX)
001810     MOVE W30-BLOCK-NBR TO W33-BLOCK-NUMBER
001820     DISPLAY W33-BLOCK-NUMBER-LINE
001830     MOVE TT-LENDER-NAME (TT-IDX) TO W34-LENDER-NAME
001840     IF W34-LENDER-LINE-CHARS (9:50) = SPACES
001850         DISPLAY 'WARNING - BLOCK LENDER NAME PRINTED BLANK'
001860     END-IF
001870     DISPLAY W34-LENDER-LINE
001880     SET W30-PAIR-IX TO 1
001890     PERFORM A0120-PRINT-ONE-SUBTRANSACTION
001900         UNTIL W30-PAIR-IX > TT-PAIR-COUNT (TT-IDX)
001910     SET W30-SEL-IX UP BY 1.
001920*
001930 A0120-PRINT-ONE-SUBTRANSACTION.
001940     SET TT-PAIR-IDX TO W30-PAIR-IX
001950     MOVE W30-PAIR-IX TO W35-PAIR-NBR
001960     MOVE TT-BORROWER-NAME (TT-IDX, TT-PAIR-IDX)
001970         TO W35-BORROWER-NAME
001980     MOVE TT-AMOUNT (TT-IDX, TT-PAIR-IDX) TO W32-AMOUNT-PACKED
001990     IF W32-AMOUNT-DISPLAY NOT > ZERO
002000         DISPLAY 'WARNING - SUBTRANSACTION AMOUNT NOT POSITIVE'
002010     END-IF
002020     MOVE W32-AMOUNT-PACKED TO W32-AMOUNT-EDIT
002030     MOVE W32-AMOUNT-EDIT TO W35-AMOUNT-EDIT
002040     DISPLAY W35-BORROWER-LINE
002050     SET W30-PAIR-IX UP BY 1.
002060*
002070*---------------------------------------------------------
002080*    B0100  PRINT THE SETTLEMENT SOLUTION REPORT
002090*---------------------------------------------------------
002100 B0100-PRINT-SOLUTION-REPORT.
002110     MOVE SPACE TO W31-HEADING-LINE
002120     MOVE 'Best Way to Solve Debts:' TO W31-HEADING-LINE
002130     DISPLAY W31-HEADING-LINE
002140     SET SOL-IDX TO 1
002150     PERFORM B0110-PRINT-ONE-SOLUTION-LINE
002160         UNTIL SOL-IDX > SOL-COUNT.
002170 B0100-EXIT.
002180     CONTINUE.
002190*
002200 B0110-PRINT-ONE-SOLUTION-LINE.
002210     MOVE SOL-BORROWER (SOL-IDX) TO W36-BORROWER-NAME
002220     MOVE SOL-LENDER (SOL-IDX)   TO W36-LENDER-NAME
002230     IF W36-SOLUTION-LINE-CHARS (2:50) = SPACES
002240      OR W36-SOLUTION-LINE-CHARS (61:50) = SPACES
002250         DISPLAY 'WARNING - SOLUTION LINE HAS A BLANK NAME'
002260     END-IF
002270     MOVE SOL-AMOUNT (SOL-IDX)   TO W32-AMOUNT-PACKED
002280     IF W32-AMOUNT-DISPLAY NOT > ZERO
002290         DISPLAY 'WARNING - SOLUTION AMOUNT NOT POSITIVE'
002300     END-IF
002310     MOVE W32-AMOUNT-PACKED TO W32-AMOUNT-EDIT
002320     MOVE W32-AMOUNT-EDIT TO W36-AMOUNT-EDIT
002330     DISPLAY W36-SOLUTION-LINE
002340     SET SOL-IDX UP BY 1.
