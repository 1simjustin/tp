000100*
000110*  Member ledger record layout.
000120*  Put this file in the /COPYLIB directory.
000130*
000140*  Include with: 'COPY COPYLIB-MEMBER.' in FILE SECTION (for the
000150*  external record) and again in WORKING-STORAGE or LINKAGE (for
000160*  the in-memory member table that every ledger program shares).
000170*
000180*  History:
000190*   02/08/86  SS  First cut, one member per settlement group.
000200*   02/19/86  PB  Widened MB-BALANCE-TEXT after the Broback group
000210*                  blew the old X(09) edit field on a big payout.
000220*   02/23/86  SS  Pulled the working table out from memberldg.cbl
000230*                  into this COPYLIB member so gsettle, memberldg,
000240*                  txnledger, settlgrp, StoreLoad and SaveStor all
000250*                  agree on the layout - GS-108.
000260*
000270 01  MEMBER-FILE-RECORD.
000280     05  MB-NAME                    PIC X(50).
000290     05  MB-SEP-1                   PIC X.
000300     05  MB-BALANCE-TEXT            PIC X(11).
000310     05  FILLER                     PIC X(18).
000320
000330 01  MEMBER-TABLE.
000340     05  MT-COUNT                   PIC S9(9) COMP VALUE ZERO.
000350     05  MT-ENTRY OCCURS 500 TIMES
000360                  INDEXED BY MT-IDX.
000370         10  MT-NAME                PIC X(50).
000380         10  MT-BALANCE             PIC S9(7)V99 COMP-3.
000390         10  FILLER                 PIC X(10).
