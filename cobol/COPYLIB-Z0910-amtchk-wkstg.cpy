000100*
000110*  Working storage for the shared amount-format checker.
000120*  Put this file in the /COPYLIB directory.
000130*
000140*  Include with: 'COPY COPYLIB-Z0910-amtchk-wkstg.' in WS, then
000150*  MOVE the text to be checked into WK-CHK-TEXT and
000160*  'COPY COPYLIB-Z0910-amtchk.' inside a paragraph of your own
000170*  (see StoreLoad.CBL Z0910-check-amount for the calling shape).
000180*  On return WK-CHK-VALID tells you if WK-CHK-TEXT parsed as a
000190*  signed number of at most two decimal places; if so the value
000200*  is in WK-CHK-VALUE.  No rounding is ever applied - a value
000210*  with more than two decimal digits is rejected, not truncated.
000220*  WK-CHK-TEXT may carry trailing blanks (fields moved out of a
000230*  bigger elementary item often do) - the checker trims them off
000240*  itself before it looks at the digits.
000250*
000260*  History:
000270*   02/15/86  SS  First cut - GS-102, one checker shared by the
000280*                 member-balance load and the subtransaction-
000290*                 amount load instead of two copies of the same
000300*                 UNSTRING logic.
000310*   05/30/86  SS  GS-116  Added the WK-CHK-LEN trim scan - the
000320*                 transaction ledger passes amount text pulled
000330*                 out of a longer expression, always trailing-
000340*                 blank filled, and the old code was reading the
000350*                 blanks as extra fraction digits.
000360*
000370 01  WK-CHK-TEXT                PIC X(11)      VALUE SPACE.
000380 01  WK-CHK-TEXT-CHARS REDEFINES WK-CHK-TEXT.
000390     05  WK-CHK-TEXT-CHAR       PIC X OCCURS 11 TIMES.
000400 01  WK-CHK-LEN                 PIC S9(4) COMP VALUE ZERO.
000410 01  WK-CHK-SCAN-IX             PIC S9(4) COMP VALUE ZERO.
000420 01  WK-CHK-TRIM-SW             PIC X          VALUE 'N'.
000430     88  WK-CHK-TRIM-FOUND                     VALUE 'Y'.
000440 01  WK-CHK-BODY-LEN            PIC S9(4) COMP VALUE ZERO.
000450 01  WK-CHK-BODY-START          PIC S9(4) COMP VALUE 1.
000460 01  WK-CHK-VALID-SW            PIC X          VALUE 'N'.
000470     88  WK-CHK-VALID                          VALUE 'Y'.
000480     88  WK-CHK-INVALID                        VALUE 'N'.
000490 01  WK-CHK-VALUE               PIC S9(7)V99 COMP-3 VALUE ZERO.
000500 01  WK-CHK-SIGN                PIC X          VALUE '+'.
000510 01  WK-CHK-INT-PART            PIC X(9)       VALUE SPACE.
000520 01  WK-CHK-FRAC-PART           PIC X(4)       VALUE SPACE.
000530 01  WK-CHK-INT-LEN             PIC S9(4) COMP VALUE ZERO.
000540 01  WK-CHK-FRAC-LEN            PIC S9(4) COMP VALUE ZERO.
000550 01  WK-CHK-FIELD-CNT           PIC S9(4) COMP VALUE ZERO.
000560 01  WK-CHK-INT-NUM             PIC 9(7)       VALUE ZERO.
000570 01  WK-CHK-FRAC-NUM            PIC 9(2)       VALUE ZERO.
