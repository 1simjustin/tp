000100*
000110*  Transaction ledger record layout.
000120*  Put this file in the /COPYLIB directory.
000130*
000140*  Include with: 'COPY COPYLIB-TRANSACT.' in FILE SECTION (for the
000150*  external record) and again in WORKING-STORAGE or LINKAGE (for
000160*  the in-memory transaction table every ledger program shares).
000170*
000180*  History:
000190*   02/08/86  SS  First cut, single lender, one borrower pair.
000200*   03/01/86  PB  Raised the pair limit from 4 to 10 per ticket
000210*                  GS-114 (Uni Housing group has nine flatmates).
000220*   03/14/86  BK  Added TX-TIME - some groups key transactions by
000230*                  the date they happened, most don't bother.
000240*   03/14/86  BK  Pulled the working table into this COPYLIB
000250*                  member alongside the file record - GS-118.
000260*
000270 01  TRANSACTION-FILE-RECORD.
000280     05  TX-LENDER-NAME             PIC X(50).
000290     05  TX-SEP-1                   PIC X.
000300     05  TX-TIME-TEXT               PIC X(16).
000310     05  TX-SEP-2                   PIC X.
000320     05  TX-PAIR-TEXT OCCURS 10 TIMES.
000330         10  TX-BORROWER-TEXT       PIC X(50).
000340         10  TX-SEP-3               PIC X.
000350         10  TX-AMOUNT-TEXT         PIC X(11).
000360         10  TX-SEP-4               PIC X.
000370     05  FILLER                     PIC X(20).
000380
000390 01  TRANSACTION-TABLE.
000400     05  TT-COUNT                   PIC S9(9) COMP VALUE ZERO.
000410     05  TT-ENTRY OCCURS 500 TIMES
000420                  INDEXED BY TT-IDX.
000430         10  TT-LENDER-NAME         PIC X(50).
000440         10  TT-TIME                PIC X(16).
000450         10  TT-HAS-TIME            PIC X.
000460             88  TT-TIME-PRESENT        VALUE 'Y'.
000470             88  TT-TIME-ABSENT          VALUE 'N'.
000480         10  TT-PAIR-COUNT          PIC S9(4) COMP.
000490         10  TT-PAIR OCCURS 10 TIMES
000500                     INDEXED BY TT-PAIR-IDX.
000510             15  TT-BORROWER-NAME   PIC X(50).
000520             15  TT-AMOUNT          PIC S9(7)V99 COMP-3.
000530         10  FILLER                 PIC X(10).
