000100**********************************************************
000110 IDENTIFICATION DIVISION.
000120 PROGRAM-ID.    GSETTLE IS INITIAL.
000130 AUTHOR.        BERTIL K.
000140 INSTALLATION.  GROUP SETTLEMENT BATCH - LEDGER SECTION.
000150 DATE-WRITTEN.  02/09/86.
000160 DATE-COMPILED.
000170 SECURITY.      NONE.
000180*
000190* Purpose: Main batch driver for a group settlement run.  Loads
000200*          the member and transaction files, prints the current
000210*          transaction listing and settlement solution, settles
000220*          up one borrower when the run card asks for it, then
000230*          rewrites both files with the posted results.  This
000240*          job step has no operator dialogue - every decision
000250*          it makes comes off the PARM card or the file content.
000260*
000270**********************************************************
000280*
000290*  CHANGE LOG
000300*
000310*   02/09/86  BK  GS-100  First cut of the group settlement batch
000320*                         driver - one straight-line job step,
000330*                         load/list/solve/settle/save, no operator
000340*                         dialogue.
000350*   02/24/86  PB  GS-110  Added the settle-up PARM - one member
000360*                         per run can be paid off without a
000370*                         second job step.
000380*   03/07/86  SS  GS-120  Runs now report through LDG-MESSAGE
000390*                         at each stage instead of a canned
000400*                         "ABEND" line - easier for operations
000410*                         to see which stage actually failed.
000420*   09/14/98  BK  Y2K-08  Reviewed for year-2000 exposure. No
000430*                         calendar fields handled by this job
000440*                         step; no change required.
000450*   02/09/01  PB  GS-135  RETURN-CODE now set non-zero on any
000460*                         failed stage so the job's condition
000470*                         codes catch it, not just the SYSOUT.
000480*
000490**********************************************************
000500 ENVIRONMENT DIVISION.
000510*---------------------------------------------------------
000520 CONFIGURATION SECTION.
000530 SPECIAL-NAMES.
000540     C01 IS TOP-OF-FORM.
000550*---------------------------------------------------------
000560 INPUT-OUTPUT SECTION.
000570 FILE-CONTROL.
000580**********************************************************
000590 DATA DIVISION.
000600*---------------------------------------------------------
000610 FILE SECTION.
000620**********************************************************
000630 WORKING-STORAGE SECTION.
000640*
000650*    the three tables this run owns - passed by reference to
000660*    every subprogram below, none of them keep their own copy
000670*
000680     COPY COPYLIB-MEMBER.
000690     COPY COPYLIB-TRANSACT.
000700     COPY COPYLIB-SOLUTN.
000710*
000720*    the shared call-linkage commarea
000730*
000740     COPY COPYLIB-LDGPARM.
000750*
000760*    the borrower name lifted off the run card, blank if this
000770*    run does not settle anyone up
000780*
000790 77  W70-SETTLE-BORROWER            PIC X(50) VALUE SPACE.
000800*
000810*    a view of RETURN-CODE this shop always keeps handy so the
000820*    job step's condition code matches what SYSOUT said
000830*
000840 77  W71-RETURN-CODE                PIC S9(4) COMP VALUE ZERO.
000850 77  W71-RETURN-CODE-DISPLAY REDEFINES W71-RETURN-CODE
000860                                    PIC S9(4).
000870*
000880*    heading line for each stage of the run, built as a group
000890*    so the trailing FILLER always blanks out the prior text
000900*    before DISPLAY sees the flat 80-byte line
000910*
000920 01  W72-STAGE-HEADING.
000930     05  W72-STAGE-TEXT             PIC X(40) VALUE SPACE.
000940     05  FILLER                     PIC X(40) VALUE SPACE.
000950 01  W72-STAGE-LINE REDEFINES W72-STAGE-HEADING
000960                                    PIC X(80).
000970**********************************************************
000980 LINKAGE SECTION.
000990*---------------------------------------------------------
001000*
001010*    the JCL PARM= card - PARM-TEXT (1:50) carries the name of
001020*    the one member to settle up this run, or SPACE for none
001030*
001040 01  PARM-AREA.
001050     05  PARM-LENGTH                PIC S9(4) COMP.
001060     05  PARM-TEXT                  PIC X(80).
001070     05  PARM-BORROWER REDEFINES PARM-TEXT
001080                                    PIC X(50).
001090**********************************************************
001100*
001110 PROCEDURE DIVISION USING PARM-AREA.
001120*
001130 0000-MAIN-CONTROL.
001140     MOVE ZERO TO W71-RETURN-CODE
001150     MOVE SPACE TO W70-SETTLE-BORROWER
001160     IF PARM-LENGTH > ZERO
001170         MOVE PARM-BORROWER TO W70-SETTLE-BORROWER
001180     END-IF
001190*
001200     PERFORM A0100-LOAD-STORAGE
001210     IF LDG-OK
001220         PERFORM B0100-PRINT-LISTING
001230     END-IF
001240     IF LDG-OK
001250         PERFORM C0100-PRINT-SOLUTION-REPORT
001260     END-IF
001270     IF LDG-OK AND W70-SETTLE-BORROWER NOT = SPACE
001280         PERFORM D0100-SETTLE-UP-BORROWER
001290     END-IF
001300     IF LDG-OK
001310         PERFORM E0100-SAVE-STORAGE
001320     END-IF
001330     IF NOT LDG-OK
001340         MOVE 16 TO W71-RETURN-CODE
001350         DISPLAY 'GSETTLE FAILED: ' LDG-MESSAGE
001360         DISPLAY 'RETURN CODE: ' W71-RETURN-CODE-DISPLAY
001370     END-IF
001380     MOVE W71-RETURN-CODE TO RETURN-CODE
001390     GOBACK.
001400*
001410*---------------------------------------------------------
001420*    A0100  LOAD MEMBER AND TRANSACTION FILES
001430*---------------------------------------------------------
001440 A0100-LOAD-STORAGE.
001450     MOVE 'LD' TO LDG-ACTION
001460     CALL 'STORELOAD' USING LDG-CONTROL-PARMS
001470                             MEMBER-TABLE
001480                             TRANSACTION-TABLE
001490                             SOLUTION-TABLE.
001500*
001510*---------------------------------------------------------
001520*    B0100  PRINT THE TRANSACTION LISTING
001530*---------------------------------------------------------
001540 B0100-PRINT-LISTING.
001550     MOVE SPACE TO W72-STAGE-HEADING
001560     MOVE 'TRANSACTION LISTING' TO W72-STAGE-TEXT
001570     DISPLAY W72-STAGE-LINE
001580     MOVE 'LA' TO LDG-ACTION
001590     CALL 'TXNLEDGER' USING LDG-CONTROL-PARMS
001600                             TRANSACTION-TABLE
001610                             MEMBER-TABLE
001620     IF NOT LDG-OK
001630         DISPLAY LDG-MESSAGE
001640         MOVE 'Y' TO LDG-STATUS-SW
001650     END-IF.
001660*
001670*---------------------------------------------------------
001680*    C0100  RECOMPUTE AND PRINT THE SOLUTION REPORT
001690*---------------------------------------------------------
001700 C0100-PRINT-SOLUTION-REPORT.
001710     MOVE 'RS' TO LDG-ACTION
001720     CALL 'SETTLGRP' USING LDG-CONTROL-PARMS
001730                            MEMBER-TABLE
001740                            TRANSACTION-TABLE
001750                            SOLUTION-TABLE
001760     IF NOT LDG-OK
001770         GO TO C0100-EXIT
001780     END-IF
001790     MOVE SPACE TO W72-STAGE-HEADING
001800     MOVE 'SETTLEMENT SOLUTION' TO W72-STAGE-TEXT
001810     DISPLAY W72-STAGE-LINE
001820     MOVE 'SR' TO LDG-ACTION
001830     CALL 'SETTLGRP' USING LDG-CONTROL-PARMS
001840                            MEMBER-TABLE
001850                            TRANSACTION-TABLE
001860                            SOLUTION-TABLE.
001870 C0100-EXIT.
001880     CONTINUE.
001890*
001900*---------------------------------------------------------
001910*    D0100  SETTLE UP THE RUN-CARD BORROWER
001920*---------------------------------------------------------
001930 D0100-SETTLE-UP-BORROWER.
001940     MOVE SPACE TO W72-STAGE-HEADING
001950     MOVE 'SETTLE UP' TO W72-STAGE-TEXT
001960     DISPLAY W72-STAGE-LINE
001970     MOVE 'SU' TO LDG-ACTION
001980     MOVE W70-SETTLE-BORROWER TO LDG-MEMBER-NAME
001990     CALL 'SETTLGRP' USING LDG-CONTROL-PARMS
002000                            MEMBER-TABLE
002010                            TRANSACTION-TABLE
002020                            SOLUTION-TABLE
002030     IF NOT LDG-OK
002040         DISPLAY LDG-MESSAGE
002050     END-IF.
002060*
002070*---------------------------------------------------------
002080*    E0100  REWRITE THE MEMBER AND TRANSACTION FILES
002090*---------------------------------------------------------
002100 E0100-SAVE-STORAGE.
002110     MOVE 'SV' TO LDG-ACTION
002120     CALL 'SAVESTOR' USING LDG-CONTROL-PARMS
002130                            MEMBER-TABLE
002140                            TRANSACTION-TABLE.
