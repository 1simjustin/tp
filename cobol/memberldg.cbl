000100**********************************************************
000110 IDENTIFICATION DIVISION.
000120 PROGRAM-ID.    MEMBERLDG IS INITIAL.
000130 AUTHOR.        SERGEJS S.
000140 INSTALLATION.  GROUP SETTLEMENT BATCH - LEDGER SECTION.
000150 DATE-WRITTEN.  02/08/86.
000160 DATE-COMPILED.
000170 SECURITY.      NONE.
000180*
000190* Purpose: Maintain the in-memory member table for a settlement
000200*          group - add a member, look one up by name, adjust a
000210*          balance, and (on request) compute the minimum-transfer
000220*          settlement solution for the whole group.
000230*
000240**********************************************************
000250*
000260*  CHANGE LOG
000270*
000280*   02/08/86  SS  GS-100  First cut - add/find/adjust only, no
000290*                         solution computation yet.
000300*   06/14/86  SS  GS-105  Added B0100-COMPUTE-SOLUTION, greedy
000310*                         creditor/debtor match per the group
000320*                         spec Bertil sent over.
000330*   07/02/86  SS  GS-108  Pulled MEMBER-TABLE and SOLUTION-TABLE
000340*                         out to their own COPYLIB members so
000350*                         gsettle can own them and pass by
000360*                         reference into every ledger program.
000370*   11/19/87  PB  GS-119  A0100-ADD-MEMBER was letting a second
000380*                         member in under the same name with two
000390*                         opening balances - now rejects a dupe.
000400*   04/03/89  BK  GS-124  B0120-MATCH-WORKLISTS was leaving a
000410*                         penny of slack on some groups when the
000420*                         largest debt and largest credit were
000430*                         exactly equal - fixed the tie branch.
000440*   09/14/98  SS  Y2K-04  Reviewed for year-2000 exposure. This
000450*                         program carries no calendar dates of
000460*                         its own; no change required.
000470*   04/02/01  BK  GS-131  LDG-BALANCE now returned on the 'AM'
000480*                         action too, not just 'FM' - settlgrp
000490*                         wants it right after opening a member.
000500*   03/11/03  DL  GS-138  B0120-MATCH-WORKLISTS now checks each
000510*                         round against the prior one and refuses
000520*                         to spin if a round leaves both pointers
000530*                         put, and re-checks both worklist entries
000540*                         for a negative balance after every round
000550*                         - carries GS-124's fix forward instead
000560*                         of trusting it never regresses.
000570*
000580**********************************************************
000590 ENVIRONMENT DIVISION.
000600*---------------------------------------------------------
000610 CONFIGURATION SECTION.
000620 SPECIAL-NAMES.
000630     C01 IS TOP-OF-FORM.
000640*---------------------------------------------------------
000650 INPUT-OUTPUT SECTION.
000660 FILE-CONTROL.
000670**********************************************************
000680 DATA DIVISION.
000690*---------------------------------------------------------
000700 FILE SECTION.
000710**********************************************************
000720 WORKING-STORAGE SECTION.
000730*
000740*    working copy of the settlement worklists used by the
000750*    greedy creditor/debtor matcher - not part of any file,
000760*    scratch area only, rebuilt fresh on every 'CS' call.
000770*
000780 01  W00-WORK-AREA.
000790     05  W00-CREDIT-LIST OCCURS 500 TIMES
000800                 INDEXED BY W00-CR-IDX.
000810         10  W00-CR-NAME            PIC X(50).
000820         10  W00-CR-AMOUNT          PIC S9(7)V99 COMP-3.
000830     05  W00-DEBIT-LIST OCCURS 500 TIMES
000840                 INDEXED BY W00-DB-IDX.
000850         10  W00-DB-NAME            PIC X(50).
000860         10  W00-DB-AMOUNT          PIC S9(7)V99 COMP-3.
000870     05  W00-CREDIT-COUNT           PIC S9(9) COMP VALUE ZERO.
000880     05  W00-DEBIT-COUNT            PIC S9(9) COMP VALUE ZERO.
000890     05  W00-TAKE-AMOUNT            PIC S9(7)V99 COMP-3.
000900     05  W00-CR-PTR                 PIC S9(9) COMP VALUE 1.
000910     05  W00-DB-PTR                 PIC S9(9) COMP VALUE 1.
000920*
000930*    a member balance viewed three ways - the packed working
000940*    figure everything is moved through, a REDEFINES broken into
000950*    whole dollars and cents that B0125 below borrows for its
000960*    out-of-balance message, and a REDEFINES giving the display
000970*    picture of the same figure that B0115's creditor/debtor
000980*    split tests the sign of.
000990*
001000 01  W01-BALANCE-WORK               PIC S9(7)V99 COMP-3.
001010 01  W01-BALANCE-PARTS REDEFINES W01-BALANCE-WORK.
001020     05  W01-BAL-DOLLARS            PIC S9(7).
001030     05  W01-BAL-CENTS              PIC 99.
001040 01  W01-BALANCE-DISPLAY REDEFINES W01-BALANCE-WORK
001050                                    PIC S9(7)V99.
001060*
001070*    the two worklist pointers, viewed together as one packed
001080*    field so B0120 can tell in a single compare whether a round
001090*    left both of them exactly where it found them - the shape
001100*    GS-124's penny-of-slack bug took.  W02-PTR-PAIR-PRIOR holds
001110*    the pair as it stood going into the round just finished.
001120*
001130 01  W02-PTR-PAIR                   PIC S9(6) COMP-3.
001140 01  W02-PTR-PAIR-SPLIT REDEFINES W02-PTR-PAIR.
001150     05  W02-PTR-HI                 PIC S9(3).
001160     05  W02-PTR-LO                 PIC S9(3).
001170 01  W02-PTR-PAIR-PRIOR             PIC S9(6) COMP-3 VALUE ZERO.
001180*
001190 77  W03-IX                         PIC S9(9) COMP.
001200 77  W03-FOUND-SW                   PIC X VALUE 'N'.
001210     88  W03-FOUND                      VALUE 'Y'.
001220*
001230**********************************************************
001240 LINKAGE SECTION.
001250*---------------------------------------------------------
001260     COPY COPYLIB-LDGPARM.
001270     COPY COPYLIB-MEMBER.
001280     COPY COPYLIB-SOLUTN.
001290*
001300**********************************************************
001310*
001320*  LDG-ACTION codes handled by this program:
001330*    'AM'  add a new member - LDG-MEMBER-NAME, LDG-AMOUNT (the
001340*          opening balance) in, LDG-BALANCE out, fails if the
001350*          name already exists or the table is full.
001360*    'FM'  find a member by name - LDG-MEMBER-NAME in,
001370*          LDG-FOUND-SW and LDG-BALANCE out.
001380*    'AJ'  adjust a member's balance - LDG-MEMBER-NAME and
001390*          LDG-AMOUNT (the signed delta) in; fails if the
001400*          member is not on file.
001410*    'CS'  compute the settlement solution from the current
001420*          member table into SOLUTION-TABLE.
001430*
001440 PROCEDURE DIVISION USING LDG-CONTROL-PARMS
001450                           MEMBER-TABLE
001460                           SOLUTION-TABLE.
001470*
001480 0000-MAIN-CONTROL.
001490     MOVE 'Y' TO LDG-STATUS-SW
001500     MOVE SPACE TO LDG-MESSAGE
001510     EVALUATE LDG-ACTION
001520         WHEN 'AM'
001530             PERFORM A0100-ADD-MEMBER
001540         WHEN 'FM'
001550             PERFORM A0200-FIND-MEMBER
001560         WHEN 'AJ'
001570             PERFORM A0300-ADJUST-BALANCE
001580         WHEN 'CS'
001590             PERFORM B0100-COMPUTE-SOLUTION
001600         WHEN OTHER
001610             MOVE 'N' TO LDG-STATUS-SW
001620             MOVE 'INVALID LDG-ACTION CODE' TO LDG-MESSAGE
001630     END-EVALUATE
001640     GOBACK.
001650*
001660*---------------------------------------------------------
001670*    A0100  ADD MEMBER
001680*---------------------------------------------------------
001690 A0100-ADD-MEMBER.
001700     PERFORM A0200-FIND-MEMBER
001710     IF LDG-FOUND
001720         MOVE 'N' TO LDG-STATUS-SW
001730         MOVE 'MEMBER ALREADY ON FILE' TO LDG-MESSAGE
001740         GO TO A0100-EXIT
001750     END-IF
001760     IF MT-COUNT NOT < 500
001770         MOVE 'N' TO LDG-STATUS-SW
001780         MOVE 'MEMBER TABLE IS FULL' TO LDG-MESSAGE
001790         GO TO A0100-EXIT
001800     END-IF
001810     SET MT-IDX TO MT-COUNT
001820     SET MT-IDX UP BY 1
001830     MOVE LDG-MEMBER-NAME TO MT-NAME (MT-IDX)
001840     MOVE LDG-AMOUNT      TO MT-BALANCE (MT-IDX)
001850     MOVE LDG-AMOUNT      TO LDG-BALANCE
001860     SET MT-COUNT UP BY 1.
001870 A0100-EXIT.
001880     CONTINUE.
001890*
001900*---------------------------------------------------------
001910*    A0200  FIND MEMBER BY NAME
001920*---------------------------------------------------------
001930 A0200-FIND-MEMBER.
001940     MOVE 'N' TO LDG-FOUND-SW
001950     MOVE ZERO TO LDG-BALANCE
001960     MOVE ZERO TO W03-IX
001970     IF MT-COUNT = ZERO
001980         GO TO A0200-EXIT
001990     END-IF
002000     SET MT-IDX TO 1
002010     PERFORM A0210-SCAN-ONE-MEMBER
002020         UNTIL MT-IDX > MT-COUNT OR LDG-FOUND.
002030 A0200-EXIT.
002040     CONTINUE.
002050 A0210-SCAN-ONE-MEMBER.
002060     IF MT-NAME (MT-IDX) = LDG-MEMBER-NAME
002070         MOVE 'Y' TO LDG-FOUND-SW
002080         MOVE MT-BALANCE (MT-IDX) TO LDG-BALANCE
002090     ELSE
002100         SET MT-IDX UP BY 1
002110     END-IF.
002120*
002130*---------------------------------------------------------
002140*    A0300  ADJUST A MEMBER'S BALANCE
002150*---------------------------------------------------------
002160 A0300-ADJUST-BALANCE.
002170     PERFORM A0200-FIND-MEMBER
002180     IF NOT LDG-FOUND
002190         MOVE 'N' TO LDG-STATUS-SW
002200         MOVE 'MEMBER NOT FOUND' TO LDG-MESSAGE
002210         GO TO A0300-EXIT
002220     END-IF
002230     COMPUTE MT-BALANCE (MT-IDX) =
002240             MT-BALANCE (MT-IDX) + LDG-AMOUNT
002250     MOVE MT-BALANCE (MT-IDX) TO LDG-BALANCE.
002260 A0300-EXIT.
002270     CONTINUE.
002280*
002290*---------------------------------------------------------
002300*    B0100  COMPUTE SETTLEMENT SOLUTION
002310*
002320*    Split the member table into a creditor worklist (balance
002330*    greater than zero, they are owed money) and a debtor
002340*    worklist (balance less than zero, they owe money), then
002350*    match the largest debtor against the largest creditor
002360*    over and over, each round settling the smaller of the two
002370*    amounts in full, until every worklist entry is spent.
002380*    Members already at zero are dropped from both lists.
002390*---------------------------------------------------------
002400 B0100-COMPUTE-SOLUTION.
002410     MOVE ZERO TO SOL-COUNT
002420     PERFORM B0110-BUILD-WORKLISTS
002430     MOVE ZERO TO W00-CR-PTR
002440     MOVE ZERO TO W00-DB-PTR
002450     MOVE 1 TO W00-CR-PTR
002460     MOVE 1 TO W00-DB-PTR
002470     MOVE ZERO TO W02-PTR-PAIR-PRIOR
002480     PERFORM B0120-MATCH-WORKLISTS
002490         UNTIL W00-CR-PTR > W00-CREDIT-COUNT
002500            OR W00-DB-PTR > W00-DEBIT-COUNT
002510            OR LDG-FAILED.
002520 B0100-EXIT.
002530     CONTINUE.
002540*
002550 B0110-BUILD-WORKLISTS.
002560     MOVE ZERO TO W00-CREDIT-COUNT
002570     MOVE ZERO TO W00-DEBIT-COUNT
002580     IF MT-COUNT = ZERO
002590         GO TO B0110-EXIT
002600     END-IF
002610     SET MT-IDX TO 1
002620     PERFORM B0115-CLASSIFY-ONE-MEMBER
002630         UNTIL MT-IDX > MT-COUNT.
002640 B0110-EXIT.
002650     CONTINUE.
002660 B0115-CLASSIFY-ONE-MEMBER.
002670     MOVE MT-BALANCE (MT-IDX) TO W01-BALANCE-WORK
002680     IF W01-BALANCE-DISPLAY IS POSITIVE
002690         SET W00-CREDIT-COUNT UP BY 1
002700         SET W00-CR-IDX TO W00-CREDIT-COUNT
002710         MOVE MT-NAME (MT-IDX)    TO W00-CR-NAME (W00-CR-IDX)
002720         MOVE MT-BALANCE (MT-IDX) TO W00-CR-AMOUNT (W00-CR-IDX)
002730     ELSE
002740         IF W01-BALANCE-DISPLAY IS NEGATIVE
002750             SET W00-DEBIT-COUNT UP BY 1
002760             SET W00-DB-IDX TO W00-DEBIT-COUNT
002770             MOVE MT-NAME (MT-IDX) TO W00-DB-NAME (W00-DB-IDX)
002780             COMPUTE W00-DB-AMOUNT (W00-DB-IDX) =
002790                     MT-BALANCE (MT-IDX) * -1
002800         END-IF
002810     END-IF
002820     SET MT-IDX UP BY 1.
002830*
002840*    one settlement round - largest remaining debtor pays the
002850*    smaller of (what he owes, what the creditor is still due)
002860*    to the largest remaining creditor; whichever worklist
002870*    entry is used up moves its pointer on to the next one.
002880*
002890 B0120-MATCH-WORKLISTS.
002900     SET W02-PTR-HI TO W00-CR-PTR
002910     SET W02-PTR-LO TO W00-DB-PTR
002920     IF W02-PTR-PAIR = W02-PTR-PAIR-PRIOR
002930         MOVE 'N' TO LDG-STATUS-SW
002940         MOVE 'SETTLEMENT ROUND MADE NO PROGRESS' TO LDG-MESSAGE
002950         GO TO B0120-EXIT
002960     END-IF
002970     SET W00-CR-IDX TO W00-CR-PTR
002980     SET W00-DB-IDX TO W00-DB-PTR
002990     IF W00-CR-AMOUNT (W00-CR-IDX) < W00-DB-AMOUNT (W00-DB-IDX)
003000         MOVE W00-CR-AMOUNT (W00-CR-IDX) TO W00-TAKE-AMOUNT
003010     ELSE
003020         MOVE W00-DB-AMOUNT (W00-DB-IDX) TO W00-TAKE-AMOUNT
003030     END-IF
003040     SET SOL-COUNT UP BY 1
003050     SET SOL-IDX TO SOL-COUNT
003060     MOVE W00-DB-NAME (W00-DB-IDX)  TO SOL-BORROWER (SOL-IDX)
003070     MOVE W00-CR-NAME (W00-CR-IDX)  TO SOL-LENDER (SOL-IDX)
003080     MOVE W00-TAKE-AMOUNT           TO SOL-AMOUNT (SOL-IDX)
003090     COMPUTE W00-CR-AMOUNT (W00-CR-IDX) =
003100             W00-CR-AMOUNT (W00-CR-IDX) - W00-TAKE-AMOUNT
003110     COMPUTE W00-DB-AMOUNT (W00-DB-IDX) =
003120             W00-DB-AMOUNT (W00-DB-IDX) - W00-TAKE-AMOUNT
003130     IF W00-CR-AMOUNT (W00-CR-IDX) = ZERO
003140         SET W00-CR-PTR UP BY 1
003150     END-IF
003160     IF W00-DB-AMOUNT (W00-DB-IDX) = ZERO
003170         SET W00-DB-PTR UP BY 1
003180     END-IF
003190     PERFORM B0125-CHECK-ROUND-BALANCE
003200     MOVE W02-PTR-PAIR TO W02-PTR-PAIR-PRIOR.
003210 B0120-EXIT.
003220     CONTINUE.
003230*
003240*    GS-124 taught this shop to be gun-shy about the tie branch -
003250*    after every round we make sure neither worklist entry went
003260*    negative, since that is exactly the shape the penny-of-slack
003270*    bug took.  Should never trip again, but the whole-dollar part
003280*    of the offending entry goes into LDG-MESSAGE so an operator
003290*    has something to go on if it ever does.
003300*
003310 B0125-CHECK-ROUND-BALANCE.
003320     MOVE W00-CR-AMOUNT (W00-CR-IDX) TO W01-BALANCE-WORK
003330     IF W01-BALANCE-WORK IS NEGATIVE
003340         MOVE 'N' TO LDG-STATUS-SW
003350         IF W01-BAL-DOLLARS = ZERO
003360             MOVE 'CREDIT WORKLIST ENTRY WENT NEGATIVE UNDER A DOLLAR'
003370                 TO LDG-MESSAGE
003380         ELSE
003390             MOVE 'CREDIT WORKLIST ENTRY WENT NEGATIVE BY A DOLLAR OR MORE'
003400                 TO LDG-MESSAGE
003410         END-IF
003420     END-IF
003430     MOVE W00-DB-AMOUNT (W00-DB-IDX) TO W01-BALANCE-WORK
003440     IF W01-BALANCE-WORK IS NEGATIVE
003450         MOVE 'N' TO LDG-STATUS-SW
003460         IF W01-BAL-DOLLARS = ZERO
003470             MOVE 'DEBIT WORKLIST ENTRY WENT NEGATIVE UNDER A DOLLAR'
003480                 TO LDG-MESSAGE
003490         ELSE
003500             MOVE 'DEBIT WORKLIST ENTRY WENT NEGATIVE BY A DOLLAR OR MORE'
003510                 TO LDG-MESSAGE
003520         END-IF
003530     END-IF.
