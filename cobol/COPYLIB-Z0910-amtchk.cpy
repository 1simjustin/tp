000100*
000110*  Common amount-format checker body.
000120*  COPY this into a paragraph of your own (e.g. Z0910-check-amount)
000130*  after moving the text to be checked into WK-CHK-TEXT.  Requires
000140*  the ending dot to be supplied by the caller's own paragraph!
000150*
000160*  History:
000170*   02/15/86  SS  First cut.
000180*   03/02/86  PB  Fixed GS-121 - a bare "-" with no digits was
000190*                 passing as a valid zero amount.
000200*   05/30/86  SS  GS-116  Trim WK-CHK-TEXT's trailing blanks before
000210*                 splitting on the decimal point - a right-padded
000220*                 field was reading the padding as extra fraction
000230*                 digits and rejecting good amounts.
000240*
000250     MOVE 'N' TO WK-CHK-VALID-SW
000260     MOVE ZERO TO WK-CHK-VALUE
000270     MOVE ZERO TO WK-CHK-INT-NUM
000280     MOVE ZERO TO WK-CHK-FRAC-NUM
000290     MOVE ZERO TO WK-CHK-LEN
000300     MOVE SPACE TO WK-CHK-INT-PART WK-CHK-FRAC-PART
000310
000320     MOVE 11 TO WK-CHK-SCAN-IX
000330     MOVE 'N' TO WK-CHK-TRIM-SW
000340     PERFORM Z0912-SCAN-TRIM-LENGTH
000350         UNTIL WK-CHK-SCAN-IX = ZERO OR WK-CHK-TRIM-FOUND
000360     MOVE WK-CHK-SCAN-IX TO WK-CHK-LEN
000370
000380     IF WK-CHK-LEN = ZERO
000390         GO TO Z0910-EXIT
000400     END-IF
000410
000420     IF WK-CHK-TEXT-CHAR (1) = '-'
000430         MOVE '-' TO WK-CHK-SIGN
000440         MOVE 2 TO WK-CHK-BODY-START
000450         COMPUTE WK-CHK-BODY-LEN = WK-CHK-LEN - 1
000460     ELSE
000470         MOVE '+' TO WK-CHK-SIGN
000480         MOVE 1 TO WK-CHK-BODY-START
000490         MOVE WK-CHK-LEN TO WK-CHK-BODY-LEN
000500     END-IF
000510
000520     IF WK-CHK-BODY-LEN = ZERO
000530         GO TO Z0910-EXIT
000540     END-IF
000550
000560     UNSTRING WK-CHK-TEXT (WK-CHK-BODY-START : WK-CHK-BODY-LEN)
000570             DELIMITED BY '.'
000580         INTO WK-CHK-INT-PART COUNT IN WK-CHK-INT-LEN
000590              WK-CHK-FRAC-PART COUNT IN WK-CHK-FRAC-LEN
000600         TALLYING IN WK-CHK-FIELD-CNT
000610     END-UNSTRING
000620
000630     IF WK-CHK-INT-LEN = ZERO
000640         GO TO Z0910-EXIT
000650     END-IF
000660
000670     IF NOT WK-CHK-INT-PART (1:WK-CHK-INT-LEN) IS NUMERIC
000680         GO TO Z0910-EXIT
000690     END-IF
000700
000710     IF WK-CHK-FIELD-CNT = 2
000720         IF WK-CHK-FRAC-LEN > 2
000730             GO TO Z0910-EXIT
000740         END-IF
000750         IF WK-CHK-FRAC-LEN > ZERO
000760             IF NOT WK-CHK-FRAC-PART (1:WK-CHK-FRAC-LEN) IS NUMERIC
000770                 GO TO Z0910-EXIT
000780             END-IF
000790         END-IF
000800     END-IF
000810
000820     IF WK-CHK-FRAC-LEN < 2
000830         MOVE '0' TO WK-CHK-FRAC-PART (WK-CHK-FRAC-LEN + 1:1)
000840     END-IF
000850
000860     MOVE WK-CHK-INT-PART (1:WK-CHK-INT-LEN) TO WK-CHK-INT-NUM
000870     MOVE WK-CHK-FRAC-PART (1:2)             TO WK-CHK-FRAC-NUM
000880
000890     COMPUTE WK-CHK-VALUE = WK-CHK-INT-NUM + (WK-CHK-FRAC-NUM / 100)
000900
000910     IF WK-CHK-SIGN = '-'
000920         COMPUTE WK-CHK-VALUE = WK-CHK-VALUE * -1
000930     END-IF
000940
000950     MOVE 'Y' TO WK-CHK-VALID-SW.
000960
000970 Z0910-EXIT.
000980     CONTINUE.
000990
001000 Z0912-SCAN-TRIM-LENGTH.
001010     IF WK-CHK-TEXT-CHAR (WK-CHK-SCAN-IX) NOT = SPACE
001020         MOVE 'Y' TO WK-CHK-TRIM-SW
001030     ELSE
001040         SUBTRACT 1 FROM WK-CHK-SCAN-IX
001050     END-IF
