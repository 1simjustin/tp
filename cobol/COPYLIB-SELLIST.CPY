000100*
000110*  Ledger-index selection list - the set of TRANSACTION-TABLE
000120*  positions a report call should print, built by TXNLEDGER's
000130*  list/find paragraphs and handed to LEDGERPT.
000140*  Put this file in the /COPYLIB directory.
000150*
000160*  History:
000170*   04/11/86  BK  First cut, split out of TXNLEDGER's own
000180*                 working storage so LEDGERPT could share the
000190*                 layout instead of guessing at it - GS-117.
000200*
000210 01  SELECT-LIST.
000220     05  SEL-COUNT                  PIC S9(9) COMP VALUE ZERO.
000230     05  SEL-ENTRY OCCURS 500 TIMES
000240                   INDEXED BY SEL-IDX          PIC S9(9) COMP.
000250     05  FILLER                     PIC X(10).
