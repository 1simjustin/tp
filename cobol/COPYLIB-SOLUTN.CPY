000100*
000110*  Settlement solution table - the minimal repayment plan computed
000120*  from the current member balances.  In-memory only, never written
000130*  to a file, but kept as its own COPYLIB member since memberldg,
000140*  settlgrp and ledgerpt all need the same layout.
000150*  Put this file in the /COPYLIB directory.
000160*
000170*  History:
000180*   02/22/86  SS  First cut, greedy creditor/debtor match.
000190*
000200 01  SOLUTION-TABLE.
000210     05  SOL-COUNT                  PIC S9(9) COMP VALUE ZERO.
000220     05  SOL-ENTRY OCCURS 999 TIMES
000230                   INDEXED BY SOL-IDX.
000240         10  SOL-BORROWER           PIC X(50).
000250         10  SOL-LENDER             PIC X(50).
000260         10  SOL-AMOUNT             PIC S9(7)V99 COMP-3.
000270         10  FILLER                 PIC X(10).
