000100*
000110*  Common call-linkage parameter block for the settlement group
000120*  of programs (gsettle, memberldg, txnledger, settlgrp, ledgerpt,
000130*  StoreLoad, SaveStor).  One shared communication area avoids
000140*  seven different LINKAGE layouts that all have to agree anyway.
000150*  Put this file in the /COPYLIB directory.
000160*
000170*  LDG-ACTION codes recognised by the individual programs are
000180*  documented in the PROCEDURE DIVISION header comments of each
000190*  program - this member only carries the field layout.
000200*
000210*  History:
000220*   02/09/86  SS  First cut, add/find/adjust only.
000230*   02/24/86  PB  Added LDG-EXPRESSION and LDG-INDEX for the
000240*                  transaction-ledger post/remove/edit actions.
000250*   03/07/86  BK  Added LDG-REASON so a caller can pick its own
000260*                  wording instead of a canned LDG-MESSAGE - the
000270*                  load job needs different text than the menu
000280*                  does for the same failure - GS-120.
000290*
000300 01  LDG-CONTROL-PARMS.
000310     05  LDG-ACTION                 PIC X(2).
000320     05  LDG-MEMBER-NAME            PIC X(50).
000330     05  LDG-OTHER-NAME             PIC X(50).
000340     05  LDG-AMOUNT-TEXT            PIC X(11).
000350     05  LDG-AMOUNT                 PIC S9(7)V99 COMP-3.
000360     05  LDG-INDEX                  PIC S9(9) COMP.
000370     05  LDG-EXPRESSION             PIC X(700).
000380     05  LDG-REASON                 PIC X(1).
000390         88  LDG-RSN-NOT-FOUND          VALUE '1'.
000400         88  LDG-RSN-SELF-BORROW        VALUE '2'.
000410         88  LDG-RSN-BAD-FORMAT         VALUE '3'.
000420         88  LDG-RSN-NOT-POSITIVE       VALUE '4'.
000430     05  LDG-STATUS-SW              PIC X.
000440         88  LDG-OK                     VALUE 'Y'.
000450         88  LDG-FAILED                 VALUE 'N'.
000460     05  LDG-FOUND-SW               PIC X.
000470         88  LDG-FOUND                  VALUE 'Y'.
000480         88  LDG-NOT-FOUND              VALUE 'N'.
000490     05  LDG-BALANCE                PIC S9(7)V99 COMP-3.
000500     05  LDG-MESSAGE                PIC X(80).
000510     05  FILLER                     PIC X(20).
