000100**********************************************************
000110 IDENTIFICATION DIVISION.
000120 PROGRAM-ID.    STORELOAD IS INITIAL.
000130 AUTHOR.        SERGEJS S.
000140 INSTALLATION.  GROUP SETTLEMENT BATCH - LEDGER SECTION.
000150 DATE-WRITTEN.  02/11/86.
000160 DATE-COMPILED.
000170 SECURITY.      NONE.
000180*
000190* Purpose: Load the member and transaction flat files at the
000200*          start of a settlement run, validating every field,
000210*          posting the loaded transactions to member balances
000220*          and confirming the loaded balances sum to zero.
000230*          Bad subtransactions are skipped with a warning; a
000240*          structurally bad record aborts the whole load.
000250*
000260**********************************************************
000270*
000280*  CHANGE LOG
000290*
000300*   02/11/86  SS  GS-102  First cut, reworked from the old
000310*                         DSNTIAR-style DB2 load - this shop's
000320*                         member and transaction ledgers moved
000330*                         to flat files, no cursors to unpack.
000340*   02/19/86  PB  GS-107  Widened the balance-text field to
000350*                         match the new COPYLIB-MEMBER layout.
000360*   03/21/86  BK  GS-118  Transaction record now carries an
000370*                         optional timestamp field - added the
000380*                         dash scan to tell it apart from the
000390*                         first borrower name.
000400*   05/30/86  SS  GS-116  A subtransaction amount with trailing
000410*                         blanks off the split was failing the
000420*                         checker - fixed in the shared Z0910
000430*                         copybook, not here, but noted for the
000440*                         next reader who comes looking.
000450*   09/14/98  SS  Y2K-08  Reviewed for year-2000 exposure. The
000460*                         transaction timestamp is carried as
000470*                         opaque text, never parsed here; no
000480*                         change required.
000490*   02/09/01  BK  GS-134  Checksum tolerance confirmed at 0.001
000500*                         after the rounding-drift ticket traced
000510*                         to this program - left as is, drift
000520*                         was in the caller's own arithmetic.
000530*
000540**********************************************************
000550 ENVIRONMENT DIVISION.
000560*---------------------------------------------------------
000570 CONFIGURATION SECTION.
000580 SPECIAL-NAMES.
000590     C01 IS TOP-OF-FORM.
000600*---------------------------------------------------------
000610 INPUT-OUTPUT SECTION.
000620 FILE-CONTROL.
000630     SELECT MEMBERS-FILE ASSIGN TO MEMFILE
000640         ORGANIZATION IS LINE SEQUENTIAL
000650         FILE STATUS IS MEMFILE-FS.
000660     SELECT TRANSACTIONS-FILE ASSIGN TO TXNFILE
000670         ORGANIZATION IS LINE SEQUENTIAL
000680         FILE STATUS IS TXNFILE-FS.
000690**********************************************************
000700 DATA DIVISION.
000710*---------------------------------------------------------
000720 FILE SECTION.
000730 FD  MEMBERS-FILE.
000740 01  MF-RECORD                      PIC X(132).
000750 FD  TRANSACTIONS-FILE.
000760 01  TF-RECORD                      PIC X(700).
000770**********************************************************
000780 WORKING-STORAGE SECTION.
000790*
000800*    end-of-file and load-progress switches
000810*
000820 01  W40-FILE-SWITCHES.
000830     05  W40-EOF-MEM-SW             PIC X VALUE 'N'.
000840         88  W40-EOF-MEM                VALUE 'Y'.
000850     05  W40-EOF-TXN-SW             PIC X VALUE 'N'.
000860         88  W40-EOF-TXN                VALUE 'Y'.
000870 01  W41-FILE-STATUS.
000880     05  MEMFILE-FS                 PIC XX.
000890         88  MEMFILE-SUCCESSFUL         VALUE '00'.
000900     05  TXNFILE-FS                 PIC XX.
000910         88  TXNFILE-SUCCESSFUL         VALUE '00'.
000920 77  W42-SKIP-SWITCH                PIC X VALUE 'N'.
000930     88  W42-SOME-SKIPPED               VALUE 'Y'.
000940*
000950*    the file's field separator - X'1F', the ASCII unit
000960*    separator this shop settled on so a member or a
000970*    transaction narration can carry an ordinary comma
000980*
000990 77  W43-FIELD-SEP                  PIC X VALUE X'1F'.
001000*
001010*    a member record split into its two fields
001020*
001030 01  W44-MEMBER-FIELDS.
001040     05  W44-NAME                   PIC X(50) VALUE SPACE.
001050     05  W44-BALANCE-TEXT           PIC X(11) VALUE SPACE.
001060     05  W44-FIELD-CNT              PIC S9(4) COMP VALUE ZERO.
001070*
001080*    a transaction record split into its lender, optional
001090*    time and up to ten borrower/amount pairs - 22 fields at
001100*    most (lender + time + 10 pairs of 2)
001110*
001120 01  W45-TXN-LINE-WORK.
001130     05  W45-FIELD OCCURS 22 TIMES  PIC X(50).
001140     05  W45-FIELD-CNT              PIC S9(4) COMP VALUE ZERO.
001150 01  W45B-SCAN-WORK.
001160     05  W45B-DASH-COUNT            PIC S9(4) COMP VALUE ZERO.
001170     05  W45B-PAIR-START            PIC S9(4) COMP VALUE ZERO.
001180     05  W45B-PAIR-FIELDS           PIC S9(4) COMP VALUE ZERO.
001190     05  W45B-FLD-IX                PIC S9(4) COMP VALUE ZERO.
001200     05  W45B-DIV-QUOT              PIC S9(4) COMP VALUE ZERO.
001210     05  W45B-DIV-REM               PIC S9(4) COMP VALUE ZERO.
001220*
001230*    the amount checker shared by both the balance field and
001240*    every subtransaction amount
001250*
001260     COPY COPYLIB-Z0910-amtchk-wkstg.
001270*
001280*    scratch commarea to MEMBERLDG and TXNLEDGER
001290*
001300 01  W47-MEMBER-CALL-PARMS.
001310     05  W47-ACTION                 PIC X(2).
001320     05  W47-MEMBER-NAME            PIC X(50).
001330     05  W47-OTHER-NAME             PIC X(50).
001340     05  W47-AMOUNT-TEXT            PIC X(11).
001350     05  W47-AMOUNT                 PIC S9(7)V99 COMP-3.
001360     05  W47-INDEX                  PIC S9(9) COMP.
001370     05  W47-EXPRESSION             PIC X(700).
001380     05  W47-REASON                 PIC X(1).
001390     05  W47-STATUS-SW              PIC X.
001400         88  W47-OK                     VALUE 'Y'.
001410     05  W47-FOUND-SW               PIC X.
001420         88  W47-FOUND                  VALUE 'Y'.
001430     05  W47-BALANCE                PIC S9(7)V99 COMP-3.
001440     05  W47-MESSAGE                PIC X(80).
001450     05  FILLER                     PIC X(20).
001460 01  W47-BALANCE-PARTS REDEFINES W47-MEMBER-CALL-PARMS.
001470     05  FILLER                     PIC X(2).
001480     05  FILLER                     PIC X(100).
001490     05  FILLER                     PIC X(11).
001500     05  W47-VIEW-AMOUNT            PIC S9(7)V99 COMP-3.
001510*
001520*    the lender's name held stable across a transaction's pair
001530*    loop - W47-MEMBER-NAME gets reused per nested CALL, same
001540*    as the fix already made in TXNLEDGER's own A0120
001550*
001560 77  W48-LENDER-NAME                PIC X(50) VALUE SPACE.
001570*
001580*    running total of the surviving pairs' amounts, credited to
001590*    the lender once the whole transaction has been scanned
001600*
001610 01  W49-PAIR-TOTAL                 PIC S9(7)V99 COMP-3
001620                                     VALUE ZERO.
001630 01  W49-PAIR-TOTAL-DISPLAY REDEFINES W49-PAIR-TOTAL
001640                                     PIC S9(7)V99.
001650*
001660*    checksum accumulator - wider than a single balance since
001670*    up to 500 members are summed
001680*
001690 01  W50-BAL-SUM                    PIC S9(9)V99 COMP-3
001700                                     VALUE ZERO.
001710 01  W50-BAL-SUM-DISPLAY REDEFINES W50-BAL-SUM
001720                                     PIC S9(9)V99.
001730 01  W50-TOLERANCE                  PIC S9(9)V999 COMP-3
001740                                     VALUE 0.001.
001750**********************************************************
001760 LINKAGE SECTION.
001770*---------------------------------------------------------
001780     COPY COPYLIB-LDGPARM.
001790     COPY COPYLIB-MEMBER.
001800     COPY COPYLIB-TRANSACT.
001810     COPY COPYLIB-SOLUTN.
001820*
001830**********************************************************
001840*
001850*  LDG-ACTION codes handled by this program:
001860*    'LD'  load the members file, then the transactions file,
001870*          and confirm the resulting balances sum to zero.
001880*
001890 PROCEDURE DIVISION USING LDG-CONTROL-PARMS
001900                           MEMBER-TABLE
001910                           TRANSACTION-TABLE
001920                           SOLUTION-TABLE.
001930*
001940 0000-MAIN-CONTROL.
001950     MOVE 'Y' TO LDG-STATUS-SW
001960     MOVE SPACE TO LDG-MESSAGE
001970     MOVE 'N' TO W42-SKIP-SWITCH
001980     EVALUATE LDG-ACTION
001990         WHEN 'LD'
002000             PERFORM A0100-LOAD-MEMBERS-FILE
002010             IF LDG-OK
002020                 PERFORM B0100-LOAD-TRANSACTIONS-FILE
002030             END-IF
002040             IF LDG-OK
002050                 PERFORM C0100-CHECK-ZERO-SUM
002060             END-IF
002070             IF LDG-OK AND W42-SOME-SKIPPED
002080                 MOVE
002090              'SOME TRANSACTIONS ARE INVALID AND HAVE BEEN SKIPPED.'
002100                     TO LDG-MESSAGE
002110             END-IF
002120         WHEN OTHER
002130             MOVE 'N' TO LDG-STATUS-SW
002140             MOVE 'INVALID LDG-ACTION CODE' TO LDG-MESSAGE
002150     END-EVALUATE
002160     GOBACK.
002170*
002180*---------------------------------------------------------
002190*    A0100  LOAD THE MEMBERS FILE
002200*---------------------------------------------------------
002210 A0100-LOAD-MEMBERS-FILE.
002220     OPEN INPUT MEMBERS-FILE
002230     IF NOT MEMFILE-SUCCESSFUL
002240         MOVE 'N' TO LDG-STATUS-SW
002250         MOVE 'INVALID STORAGE CONTENT' TO LDG-MESSAGE
002260         GO TO A0100-EXIT
002270     END-IF
002280     MOVE 'N' TO W40-EOF-MEM-SW
002290     READ MEMBERS-FILE
002300         AT END SET W40-EOF-MEM TO TRUE
002310     END-READ
002320     PERFORM A0110-LOAD-ONE-MEMBER-RECORD
002330         UNTIL W40-EOF-MEM OR NOT LDG-OK
002340     CLOSE MEMBERS-FILE.
002350 A0100-EXIT.
002360     CONTINUE.
002370*
002380 A0110-LOAD-ONE-MEMBER-RECORD.
002390     IF MF-RECORD NOT = SPACE
002400         PERFORM A0115-PARSE-AND-ADD-MEMBER
002410     END-IF
002420     READ MEMBERS-FILE
002430         AT END SET W40-EOF-MEM TO TRUE
002440     END-READ.
002450*
002460 A0115-PARSE-AND-ADD-MEMBER.
002470     MOVE ZERO TO W44-FIELD-CNT
002480     MOVE SPACE TO W44-NAME W44-BALANCE-TEXT
002490     UNSTRING MF-RECORD DELIMITED BY W43-FIELD-SEP
002500         INTO W44-NAME W44-BALANCE-TEXT
002510         TALLYING IN W44-FIELD-CNT
002520     END-UNSTRING
002530     IF W44-FIELD-CNT NOT = 2
002540         MOVE 'N' TO LDG-STATUS-SW
002550         MOVE 'INVALID STORAGE CONTENT' TO LDG-MESSAGE
002560         GO TO A0115-EXIT
002570     END-IF
002580     MOVE W44-BALANCE-TEXT TO WK-CHK-TEXT
002590     PERFORM Z0910-CHECK-AMOUNT
002600     IF WK-CHK-INVALID
002610         MOVE 'N' TO LDG-STATUS-SW
002620         MOVE 'INVALID STORAGE CONTENT' TO LDG-MESSAGE
002630         GO TO A0115-EXIT
002640     END-IF
002650     MOVE 'AM' TO W47-ACTION
002660     MOVE W44-NAME TO W47-MEMBER-NAME
002670     MOVE WK-CHK-VALUE TO W47-AMOUNT
002680     CALL 'MEMBERLDG' USING W47-MEMBER-CALL-PARMS
002690                             MEMBER-TABLE
002700                             SOLUTION-TABLE
002710     IF NOT W47-OK
002720         MOVE 'N' TO LDG-STATUS-SW
002730         MOVE 'INVALID STORAGE CONTENT' TO LDG-MESSAGE
002740     ELSE
002750         DISPLAY 'MEMBER LOADED: ' W47-MEMBER-NAME
002760                 ' OPENING BAL: ' W47-VIEW-AMOUNT
002770     END-IF.
002780 A0115-EXIT.
002790     CONTINUE.
002800*
002810*---------------------------------------------------------
002820*    B0100  LOAD THE TRANSACTIONS FILE
002830*---------------------------------------------------------
002840 B0100-LOAD-TRANSACTIONS-FILE.
002850     OPEN INPUT TRANSACTIONS-FILE
002860     IF NOT TXNFILE-SUCCESSFUL
002870         MOVE 'N' TO LDG-STATUS-SW
002880         MOVE 'INVALID STORAGE CONTENT' TO LDG-MESSAGE
002890         GO TO B0100-EXIT
002900     END-IF
002910     MOVE 'N' TO W40-EOF-TXN-SW
002920     READ TRANSACTIONS-FILE
002930         AT END SET W40-EOF-TXN TO TRUE
002940     END-READ
002950     PERFORM B0110-LOAD-ONE-TXN-RECORD
002960         UNTIL W40-EOF-TXN OR NOT LDG-OK
002970     CLOSE TRANSACTIONS-FILE.
002980 B0100-EXIT.
002990     CONTINUE.
003000*
003010 B0110-LOAD-ONE-TXN-RECORD.
003020     IF TF-RECORD NOT = SPACE
003030         PERFORM B0115-PARSE-ONE-TRANSACTION
003040     END-IF
003050     READ TRANSACTIONS-FILE
003060         AT END SET W40-EOF-TXN TO TRUE
003070     END-READ.
003080*
003090*    split the record on the field separator, work out where
003100*    the borrower/amount pairs start, check the lender is on
003110*    file, then stage and validate each pair in turn
003120*
003130 B0115-PARSE-ONE-TRANSACTION.
003140     MOVE ZERO TO W45-FIELD-CNT
003150     MOVE SPACE TO W45-TXN-LINE-WORK
003160     UNSTRING TF-RECORD DELIMITED BY W43-FIELD-SEP
003170         INTO W45-FIELD ( 1) W45-FIELD ( 2) W45-FIELD ( 3)
003180              W45-FIELD ( 4) W45-FIELD ( 5) W45-FIELD ( 6)
003190              W45-FIELD ( 7) W45-FIELD ( 8) W45-FIELD ( 9)
003200              W45-FIELD (10) W45-FIELD (11) W45-FIELD (12)
003210              W45-FIELD (13) W45-FIELD (14) W45-FIELD (15)
003220              W45-FIELD (16) W45-FIELD (17) W45-FIELD (18)
003230              W45-FIELD (19) W45-FIELD (20) W45-FIELD (21)
003240              W45-FIELD (22)
003250         TALLYING IN W45-FIELD-CNT
003260     END-UNSTRING
003270     IF W45-FIELD-CNT < 2
003280         MOVE 'N' TO LDG-STATUS-SW
003290         MOVE 'INVALID STORAGE CONTENT' TO LDG-MESSAGE
003300         GO TO B0115-EXIT
003310     END-IF
003320*
003330     MOVE ZERO TO W45B-DASH-COUNT
003340     INSPECT W45-FIELD (2) TALLYING W45B-DASH-COUNT FOR ALL '-'
003350     IF W45B-DASH-COUNT > ZERO
003360         MOVE 3 TO W45B-PAIR-START
003370     ELSE
003380         MOVE 2 TO W45B-PAIR-START
003390     END-IF
003400     COMPUTE W45B-PAIR-FIELDS =
003410             W45-FIELD-CNT - W45B-PAIR-START + 1
003420     IF W45B-PAIR-FIELDS < 2
003430         MOVE 'N' TO LDG-STATUS-SW
003440         MOVE 'INVALID STORAGE CONTENT' TO LDG-MESSAGE
003450         GO TO B0115-EXIT
003460     END-IF
003470     DIVIDE W45B-PAIR-FIELDS BY 2
003480         GIVING W45B-DIV-QUOT REMAINDER W45B-DIV-REM
003490     IF W45B-DIV-REM NOT = ZERO
003500         MOVE 'N' TO LDG-STATUS-SW
003510         MOVE 'INVALID STORAGE CONTENT' TO LDG-MESSAGE
003520         GO TO B0115-EXIT
003530     END-IF
003540*
003550     MOVE W45-FIELD (1) TO W48-LENDER-NAME
003560     MOVE 'FM' TO W47-ACTION
003570     MOVE W48-LENDER-NAME TO W47-MEMBER-NAME
003580     CALL 'MEMBERLDG' USING W47-MEMBER-CALL-PARMS
003590                             MEMBER-TABLE
003600                             SOLUTION-TABLE
003610     IF NOT W47-FOUND
003620         MOVE 'N' TO LDG-STATUS-SW
003630         MOVE 'INVALID STORAGE CONTENT' TO LDG-MESSAGE
003640         GO TO B0115-EXIT
003650     END-IF
003660*
003670     SET TT-IDX TO TT-COUNT
003680     SET TT-IDX UP BY 1
003690     MOVE W48-LENDER-NAME TO TT-LENDER-NAME (TT-IDX)
003700     MOVE ZERO TO TT-PAIR-COUNT (TT-IDX)
003710     MOVE ZERO TO W49-PAIR-TOTAL
003720     IF W45B-PAIR-START = 3
003730         MOVE 'Y' TO TT-HAS-TIME (TT-IDX)
003740         MOVE W45-FIELD (2) TO TT-TIME (TT-IDX)
003750     ELSE
003760         MOVE 'N' TO TT-HAS-TIME (TT-IDX)
003770         MOVE SPACE TO TT-TIME (TT-IDX)
003780     END-IF
003790*
003800     SET W45B-FLD-IX TO W45B-PAIR-START
003810     PERFORM B0120-VALIDATE-AND-STAGE-PAIR
003820         UNTIL W45B-FLD-IX > W45-FIELD-CNT
003830*
003840     MOVE 'AJ' TO W47-ACTION
003850     MOVE W48-LENDER-NAME TO W47-MEMBER-NAME
003860     MOVE W49-PAIR-TOTAL TO W47-AMOUNT
003870     CALL 'MEMBERLDG' USING W47-MEMBER-CALL-PARMS
003880                             MEMBER-TABLE
003890                             SOLUTION-TABLE
003900     SET TT-COUNT UP BY 1
003910     MOVE W49-PAIR-TOTAL TO W49-PAIR-TOTAL-DISPLAY
003920     DISPLAY 'LENDER ' W48-LENDER-NAME
003930             ' CREDITED: ' W49-PAIR-TOTAL-DISPLAY.
003940 B0115-EXIT.
003950     CONTINUE.
003960*
003970*    one candidate pair - validate through TXNLEDGER's shared
003980*    'VP' rule set, stage it if good, skip and flag it if not
003990*
004000 B0120-VALIDATE-AND-STAGE-PAIR.
004010     MOVE 'VP' TO W47-ACTION
004020     MOVE W48-LENDER-NAME    TO W47-MEMBER-NAME
004030     MOVE W45-FIELD (W45B-FLD-IX) TO W47-OTHER-NAME
004040     MOVE W45-FIELD (W45B-FLD-IX + 1) TO W47-AMOUNT-TEXT
004050     CALL 'TXNLEDGER' USING W47-MEMBER-CALL-PARMS
004060                             TRANSACTION-TABLE
004070                             MEMBER-TABLE
004080     IF W47-OK
004090         SET TT-PAIR-IDX TO TT-PAIR-COUNT (TT-IDX)
004100         SET TT-PAIR-IDX UP BY 1
004110         MOVE W47-OTHER-NAME TO
004120              TT-BORROWER-NAME (TT-IDX, TT-PAIR-IDX)
004130         MOVE W47-AMOUNT TO
004140              TT-AMOUNT (TT-IDX, TT-PAIR-IDX)
004150         SET TT-PAIR-COUNT (TT-IDX) UP BY 1
004160         ADD W47-AMOUNT TO W49-PAIR-TOTAL
004170     ELSE
004180         MOVE 'Y' TO W42-SKIP-SWITCH
004190     END-IF
004200     ADD 2 TO W45B-FLD-IX.
004210*
004220*---------------------------------------------------------
004230*    C0100  CHECK THE ZERO-SUM CHECKSUM
004240*---------------------------------------------------------
004250 C0100-CHECK-ZERO-SUM.
004260     MOVE ZERO TO W50-BAL-SUM
004270     IF MT-COUNT = ZERO
004280         GO TO C0100-EXIT
004290     END-IF
004300     SET MT-IDX TO 1
004310     PERFORM C0110-ADD-ONE-BALANCE
004320         UNTIL MT-IDX > MT-COUNT
004330     MOVE W50-BAL-SUM TO W50-BAL-SUM-DISPLAY
004340     DISPLAY 'STORAGE CHECKSUM: ' W50-BAL-SUM-DISPLAY
004350     IF W50-BAL-SUM > W50-TOLERANCE
004360         MOVE 'N' TO LDG-STATUS-SW
004370         MOVE 'STORAGE FILE CORRUPTED' TO LDG-MESSAGE
004380         GO TO C0100-EXIT
004390     END-IF
004400     IF W50-BAL-SUM < ( ZERO - W50-TOLERANCE )
004410         MOVE 'N' TO LDG-STATUS-SW
004420         MOVE 'STORAGE FILE CORRUPTED' TO LDG-MESSAGE
004430     END-IF.
004440 C0100-EXIT.
004450     CONTINUE.
004460*
004470 C0110-ADD-ONE-BALANCE.
004480     ADD MT-BALANCE (MT-IDX) TO W50-BAL-SUM
004490     SET MT-IDX UP BY 1.
004500*
004510*---------------------------------------------------------
004520*    Z0910  SHARED AMOUNT-FORMAT CHECKER - see COPYLIB-Z0910-
004530*           amtchk for the parsing rules; caller moves the
004540*           text to WK-CHK-TEXT first, tests WK-CHK-VALID-SW
004550*           and reads WK-CHK-VALUE after.
004560*---------------------------------------------------------
004570 Z0910-CHECK-AMOUNT.
004580     COPY COPYLIB-Z0910-amtchk.
