000100**********************************************************
000110 IDENTIFICATION DIVISION.
000120 PROGRAM-ID.    SAVESTOR IS INITIAL.
000130 AUTHOR.        PER B.
000140 INSTALLATION.  GROUP SETTLEMENT BATCH - LEDGER SECTION.
000150 DATE-WRITTEN.  02/12/86.
000160 DATE-COMPILED.
000170 SECURITY.      NONE.
000180*
000190* Purpose: Rewrite the member and transaction flat files at the
000200*          end of a settlement run, one record per table entry,
000210*          in the same X'1F'-delimited layout StoreLoad reads
000220*          back in.  The whole table is rewritten every run -
000230*          there is no in-place update of a single record.
000240*
000250**********************************************************
000260*
000270*  CHANGE LOG
000280*
000290*   02/12/86  PB  GS-103  First cut, paired with StoreLoad's
000300*                         load logic - GS-102.
000310*   03/21/86  BK  GS-118  Now writes the optional TT-TIME field
000320*                         ahead of the first borrower/amount
000330*                         pair when TT-HAS-TIME is set.
000340*   05/02/86  SS  GS-119  Balance and amount text now built
000350*                         through the shared edit picture
000360*                         instead of a local one, so a negative
000370*                         balance carries its sign out to disk
000380*                         the same way TXNLEDGER edits it back.
000390*   09/14/98  PB  Y2K-08  Reviewed for year-2000 exposure. The
000400*                         transaction timestamp is carried as
000410*                         opaque text, copied through unchanged;
000420*                         no change required.
000430*   02/09/01  BK  GS-134  Confirmed the rewritten member file
000440*                         round-trips through StoreLoad's
000450*                         checksum with no drift - closed with
000460*                         the same ticket as the load-side fix.
000470*   08/14/01  PB  GS-141  B0120-APPEND-ONE-PAIR now warns the
000480*                         console if a subtransaction amount
000490*                         comes up zero or negative at save
000500*                         time - Z0910 in TXNLEDGER already
000510*                         guards this at entry, but this program
000520*                         writes straight from the table and
000530*                         never re-checks it.
000540*
000550**********************************************************
000560 ENVIRONMENT DIVISION.
000570*---------------------------------------------------------
000580 CONFIGURATION SECTION.
000590 SPECIAL-NAMES.
000600     C01 IS TOP-OF-FORM.
000610*---------------------------------------------------------
000620 INPUT-OUTPUT SECTION.
000630 FILE-CONTROL.
000640     SELECT MEMBERS-FILE ASSIGN TO MEMFILE
000650         ORGANIZATION IS LINE SEQUENTIAL
000660         FILE STATUS IS MEMFILE-FS.
000670     SELECT TRANSACTIONS-FILE ASSIGN TO TXNFILE
000680         ORGANIZATION IS LINE SEQUENTIAL
000690         FILE STATUS IS TXNFILE-FS.
000700**********************************************************
000710 DATA DIVISION.
000720*---------------------------------------------------------
000730 FILE SECTION.
000740 FD  MEMBERS-FILE.
000750 01  MF-RECORD                      PIC X(132).
000760 FD  TRANSACTIONS-FILE.
000770 01  TF-RECORD                      PIC X(700).
000780**********************************************************
000790 WORKING-STORAGE SECTION.
000800*
000810*    file-open status
000820*
000830 01  W60-FILE-STATUS.
000840     05  MEMFILE-FS                 PIC XX.
000850         88  MEMFILE-SUCCESSFUL         VALUE '00'.
000860     05  TXNFILE-FS                 PIC XX.
000870         88  TXNFILE-SUCCESSFUL         VALUE '00'.
000880*
000890*    the field separator - matches StoreLoad's own copy of it
000900*
000910 77  W61-FIELD-SEP                  PIC X VALUE X'1F'.
000920*
000930*    subscripts walking the tables being written out
000940*
000950 01  W62-SCAN-WORK.
000960     05  W62-MEM-IX                 PIC S9(9) COMP VALUE ZERO.
000970     05  W62-TXN-IX                 PIC S9(9) COMP VALUE ZERO.
000980     05  W62-PAIR-IX                PIC S9(9) COMP VALUE ZERO.
000990*
001000*    a balance or amount viewed three ways for the delimited text
001010*    field written to disk - packed for arithmetic, the edit
001020*    picture the flat file actually carries, and (GS-141) a
001030*    DISPLAY-picture view B0120 tests the sign of before a
001040*    subtransaction amount goes out to the transactions file.
001050*
001060 01  W63-AMOUNT-PACKED              PIC S9(7)V99 COMP-3.
001070 01  W63-AMOUNT-DISPLAY REDEFINES W63-AMOUNT-PACKED
001080                                    PIC S9(7)V99.
001090 01  W63-AMOUNT-EDIT                PIC -(6)9.99.
001100 01  W63-AMOUNT-EDIT-LEN            PIC S9(4) COMP VALUE ZERO.
001110*
001120*    manual trailing-space trim over the edit field - COBOL
001130*    edit pictures always come back left-justified with the
001140*    unused high-order positions blank, and this shop's flat
001150*    files carry no padding between fields
001160*
001170 01  W63-EDIT-CHARS REDEFINES W63-AMOUNT-EDIT.
001180     05  W63-EDIT-CHAR              PIC X OCCURS 10 TIMES.
001190 77  W63-SCAN-IX                    PIC S9(4) COMP VALUE ZERO.
001200 77  W63-TRIM-SW                    PIC X VALUE 'N'.
001210     88  W63-TRIM-FOUND                 VALUE 'Y'.
001220 01  W63-TRIM-SCRATCH               PIC X(10) VALUE SPACE.
001230*
001240*    the built member-file output record
001250*
001260 01  W64-MEMBER-OUT.
001270     05  W64-NAME                   PIC X(50).
001280     05  W64-SEP-1                  PIC X.
001290     05  W64-BALANCE-TEXT           PIC X(11).
001300     05  FILLER                     PIC X(70).
001310 01  W64-MEMBER-OUT-CHARS REDEFINES W64-MEMBER-OUT
001320                                    PIC X(132).
001330*
001340*    the built transaction-file output record, assembled a
001350*    piece at a time since the pair count varies
001360*
001370 01  W65-TXN-OUT                    PIC X(700).
001380 01  W65-TXN-OUT-LEN                PIC S9(9) COMP VALUE ZERO.
001390**********************************************************
001400 LINKAGE SECTION.
001410*---------------------------------------------------------
001420     COPY COPYLIB-LDGPARM.
001430     COPY COPYLIB-MEMBER.
001440     COPY COPYLIB-TRANSACT.
001450*
001460**********************************************************
001470*
001480*  LDG-ACTION codes handled by this program:
001490*    'SV'  rewrite the members file and the transactions file
001500*          from MEMBER-TABLE and TRANSACTION-TABLE.
001510*
001520 PROCEDURE DIVISION USING LDG-CONTROL-PARMS
001530                           MEMBER-TABLE
001540                           TRANSACTION-TABLE.
001550*
001560 0000-MAIN-CONTROL.
001570     MOVE 'Y' TO LDG-STATUS-SW
001580     MOVE SPACE TO LDG-MESSAGE
001590     EVALUATE LDG-ACTION
001600         WHEN 'SV'
001610             PERFORM A0100-SAVE-MEMBERS-FILE
001620             IF LDG-OK
001630                 PERFORM B0100-SAVE-TRANSACTIONS-FILE
001640             END-IF
001650         WHEN OTHER
001660             MOVE 'N' TO LDG-STATUS-SW
001670             MOVE 'INVALID LDG-ACTION CODE' TO LDG-MESSAGE
001680     END-EVALUATE
001690     GOBACK.
001700*
001710*---------------------------------------------------------
001720*    A0100  REWRITE THE MEMBERS FILE
001730*---------------------------------------------------------
001740 A0100-SAVE-MEMBERS-FILE.
001750     OPEN OUTPUT MEMBERS-FILE
001760     IF NOT MEMFILE-SUCCESSFUL
001770         MOVE 'N' TO LDG-STATUS-SW
001780         MOVE 'UNABLE TO OPEN MEMBERS FILE' TO LDG-MESSAGE
001790         GO TO A0100-EXIT
001800     END-IF
001810     SET W62-MEM-IX TO 1
001820     PERFORM A0110-WRITE-ONE-MEMBER
001830         UNTIL W62-MEM-IX > MT-COUNT
001840     CLOSE MEMBERS-FILE.
001850 A0100-EXIT.
001860     CONTINUE.
001870*
001880 A0110-WRITE-ONE-MEMBER.
001890     SET MT-IDX TO W62-MEM-IX
001900     MOVE MT-BALANCE (MT-IDX) TO W63-AMOUNT-PACKED
001910     MOVE W63-AMOUNT-PACKED TO W63-AMOUNT-EDIT
001920     PERFORM A0115-TRIM-AMOUNT-EDIT
001930     MOVE W63-AMOUNT-EDIT (1:W63-AMOUNT-EDIT-LEN)
001940         TO W64-BALANCE-TEXT
001950     MOVE MT-NAME (MT-IDX)  TO W64-NAME
001960     MOVE W61-FIELD-SEP     TO W64-SEP-1
001970     MOVE W64-MEMBER-OUT-CHARS TO MF-RECORD
001980     WRITE MF-RECORD
001990     SET W62-MEM-IX UP BY 1.
002000*
002010*    trim the leading blanks a numeric-edited picture leaves in
002020*    front of the digits, out of line, no intrinsic FUNCTION
002030*
002040 A0115-TRIM-AMOUNT-EDIT.
002050     MOVE 1 TO W63-SCAN-IX
002060     MOVE 'N' TO W63-TRIM-SW
002070     PERFORM A0116-SCAN-FOR-DIGIT
002080         UNTIL W63-SCAN-IX > 10 OR W63-TRIM-FOUND
002090     IF W63-TRIM-FOUND
002100         MOVE SPACE TO W63-TRIM-SCRATCH
002110         MOVE W63-EDIT-CHARS (W63-SCAN-IX:10 - W63-SCAN-IX + 1)
002120             TO W63-TRIM-SCRATCH (1:10 - W63-SCAN-IX + 1)
002130         MOVE W63-TRIM-SCRATCH TO W63-AMOUNT-EDIT
002140         COMPUTE W63-AMOUNT-EDIT-LEN = 10 - W63-SCAN-IX + 1
002150     ELSE
002160         MOVE 10 TO W63-AMOUNT-EDIT-LEN
002170     END-IF.
002180*
002190 A0116-SCAN-FOR-DIGIT.
002200     IF W63-EDIT-CHAR (W63-SCAN-IX) NOT = SPACE
002210         MOVE 'Y' TO W63-TRIM-SW
002220     ELSE
002230         ADD 1 TO W63-SCAN-IX
002240     END-IF.
002250*
002260*---------------------------------------------------------
002270*    B0100  REWRITE THE TRANSACTIONS FILE
002280*---------------------------------------------------------
002290 B0100-SAVE-TRANSACTIONS-FILE.
002300     OPEN OUTPUT TRANSACTIONS-FILE
002310     IF NOT TXNFILE-SUCCESSFUL
002320         MOVE 'N' TO LDG-STATUS-SW
002330         MOVE 'UNABLE TO OPEN TRANSACTIONS FILE' TO LDG-MESSAGE
002340         GO TO B0100-EXIT
002350     END-IF
002360     SET W62-TXN-IX TO 1
002370     PERFORM B0110-WRITE-ONE-TRANSACTION
002380         UNTIL W62-TXN-IX > TT-COUNT
002390     CLOSE TRANSACTIONS-FILE.
002400 B0100-EXIT.
002410     CONTINUE.
002420*
002430 B0110-WRITE-ONE-TRANSACTION.
002440     SET TT-IDX TO W62-TXN-IX
002450     MOVE SPACE TO W65-TXN-OUT
002460     MOVE TT-LENDER-NAME (TT-IDX) TO W65-TXN-OUT (1:50)
002470     MOVE 51 TO W65-TXN-OUT-LEN
002480     IF TT-TIME-PRESENT (TT-IDX)
002490         MOVE W61-FIELD-SEP TO W65-TXN-OUT (W65-TXN-OUT-LEN:1)
002500         ADD 1 TO W65-TXN-OUT-LEN
002510         MOVE TT-TIME (TT-IDX)
002520             TO W65-TXN-OUT (W65-TXN-OUT-LEN:16)
002530         ADD 16 TO W65-TXN-OUT-LEN
002540     END-IF
002550     SET W62-PAIR-IX TO 1
002560     PERFORM B0120-APPEND-ONE-PAIR
002570         UNTIL W62-PAIR-IX > TT-PAIR-COUNT (TT-IDX)
002580     MOVE W65-TXN-OUT (1:W65-TXN-OUT-LEN - 1) TO TF-RECORD
002590     WRITE TF-RECORD
002600     SET W62-TXN-IX UP BY 1.
002610*
002620 B0120-APPEND-ONE-PAIR.
002630     SET TT-PAIR-IDX TO W62-PAIR-IX
002640     MOVE W61-FIELD-SEP TO W65-TXN-OUT (W65-TXN-OUT-LEN:1)
002650     ADD 1 TO W65-TXN-OUT-LEN
002660     MOVE TT-BORROWER-NAME (TT-IDX, TT-PAIR-IDX)
002670         TO W65-TXN-OUT (W65-TXN-OUT-LEN:50)
002680     ADD 50 TO W65-TXN-OUT-LEN
002690     MOVE W61-FIELD-SEP TO W65-TXN-OUT (W65-TXN-OUT-LEN:1)
002700     ADD 1 TO W65-TXN-OUT-LEN
002710     MOVE TT-AMOUNT (TT-IDX, TT-PAIR-IDX) TO W63-AMOUNT-PACKED
002720     IF W63-AMOUNT-DISPLAY NOT > ZERO
002730         DISPLAY 'WARNING - SUBTRANSACTION AMOUNT NOT POSITIVE AT SAVE TIME'
002740     END-IF
002750     MOVE W63-AMOUNT-PACKED TO W63-AMOUNT-EDIT
002760     PERFORM A0115-TRIM-AMOUNT-EDIT
002770     MOVE W63-AMOUNT-EDIT (1:W63-AMOUNT-EDIT-LEN)
002780         TO W65-TXN-OUT (W65-TXN-OUT-LEN:W63-AMOUNT-EDIT-LEN)
002790     ADD W63-AMOUNT-EDIT-LEN TO W65-TXN-OUT-LEN
002800     MOVE W61-FIELD-SEP TO W65-TXN-OUT (W65-TXN-OUT-LEN:1)
002810     ADD 1 TO W65-TXN-OUT-LEN
002820     SET W62-PAIR-IX UP BY 1.
