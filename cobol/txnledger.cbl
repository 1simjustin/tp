000100**********************************************************
000110 IDENTIFICATION DIVISION.
000120 PROGRAM-ID.    TXNLEDGER IS INITIAL.
000130 AUTHOR.        BERTIL K.
000140 INSTALLATION.  GROUP SETTLEMENT BATCH - LEDGER SECTION.
000150 DATE-WRITTEN.  02/24/86.
000160 DATE-COMPILED.
000170 SECURITY.      NONE.
000180*
000190* Purpose: Maintain the ordered transaction table - parse and
000200*          post a transaction expression, remove or edit a
000210*          transaction by its 1-based ledger position, list the
000220*          ledger, find by lender, find debts by borrower, and
000230*          validate a single borrower/amount subtransaction pair
000240*          for callers that build their own transactions (the
000250*          storage-load job, mainly).
000260*
000270**********************************************************
000280*
000290*  CHANGE LOG
000300*
000310*   02/24/86  BK  GS-109  First cut - post and list-all only.
000320*   03/11/86  BK  GS-112  Added C0100-REMOVE-TRANSACTION and
000330*                         D0100-EDIT-TRANSACTION.
000340*   03/30/86  SS  GS-115  Pulled the subtransaction validation
000350*                         out of A0100 into its own 'VP' action
000360*                         so StoreLoad can call the same rules
000370*                         instead of keeping a second copy.
000380*   06/02/86  PB  GS-122  E0200/E0300 were matching on a partial
000390*                         name because the compare picked up
000400*                         trailing table garbage - now compares
000410*                         the full 50-byte name field.
000420*   08/19/87  BK  GS-127  A0110-PARSE-ONE-PAIR rejected a lender
000430*                         paying himself but let a borrower repeat
000440*                         twice in the same expression - left as
000450*                         is, the group ledger has never needed a
000460*                         duplicate-borrower check and the spec
000470*                         Peter signed off on doesn't ask for one.
000480*   09/14/98  SS  Y2K-05  Reviewed for year-2000 exposure. TT-TIME
000490*                         is carried as free text, never compared
000500*                         or arithmetic'd - no change required.
000510*   01/17/00  BK  GS-133  D0100-EDIT-TRANSACTION now reverses the
000520*                         OLD entry before validating the NEW one,
000530*                         not after - an edit that failed validation
000540*                         used to leave the old amounts posted
000550*                         twice.
000560*   02/09/01  SS  GS-135  E0200-FIND-BY-LENDER built its heading
000570*                         line with STRING ... DELIMITED BY SPACE
000580*                         on the lender name - truncated the
000590*                         heading for anyone with a space in their
000600*                         name.  Now trims the same way B0125 in
000610*                         SETTLGRP does, from the right.
000620*   03/22/01  PB  GS-136  D0100-EDIT-TRANSACTION was borrowing the
000630*                         table's last slot to stage an edit and
000640*                         never gave it back unless the edit
000650*                         happened to be on the last transaction -
000660*                         any other slot's true owner was lost.
000670*                         W16-EDIT-OLD-ENTRY (declared here for
000680*                         this ages ago, never finished) now saves
000690*                         and restores the borrowed slot on both
000700*                         the accept and reject paths.
000710*   04/05/01  PB  GS-137  GS-136 put the OLD entry back into the
000720*                         table on a rejected edit but never put its
000730*                         balance effects back - A0130-POST-STAGED-
000740*                         PAIRS-REVERSED runs before the new
000750*                         expression is even looked at, so a
000760*                         rejected edit was quietly wiping the old
000770*                         transaction out of every member's balance
000780*                         while the ledger still showed it.  The
000790*                         reject path now re-posts the restored
000800*                         entry the ordinary forward way.
000810*   07/30/01  DL  GS-140  D0100-EDIT-TRANSACTION now snapshots the
000820*                         lender-side total before and after an
000830*                         edit and, when it moved, writes the
000840*                         difference to the console the way
000850*                         StoreLoad already reports its checksum -
000860*                         W11-EXPR-CHARS (never wired to anything,
000870*                         and never could be - one unnamed FILLER
000880*                         byte-group) is retired to make room.
000890*
000900**********************************************************
000910 ENVIRONMENT DIVISION.
000920*---------------------------------------------------------
000930 CONFIGURATION SECTION.
000940 SPECIAL-NAMES.
000950     C01 IS TOP-OF-FORM.
000960*---------------------------------------------------------
000970 INPUT-OUTPUT SECTION.
000980 FILE-CONTROL.
000990**********************************************************
001000 DATA DIVISION.
001010*---------------------------------------------------------
001020 FILE SECTION.
001030**********************************************************
001040 WORKING-STORAGE SECTION.
001050*
001060*    scratch commarea used only to talk to MEMBERLDG - kept
001070*    separate from the caller's own LDG-CONTROL-PARMS so this
001080*    program never disturbs a field the caller still needs.
001090*
001100 01  W05-LENDER-NAME                PIC X(50).
001110 01  W05-MEMBER-CALL-PARMS.
001120     05  W05-ACTION                 PIC X(2).
001130     05  W05-MEMBER-NAME            PIC X(50).
001140     05  W05-OTHER-NAME             PIC X(50).
001150     05  W05-AMOUNT-TEXT            PIC X(11).
001160     05  W05-AMOUNT                 PIC S9(7)V99 COMP-3.
001170     05  W05-INDEX                  PIC S9(9) COMP.
001180     05  W05-EXPRESSION             PIC X(700).
001190     05  W05-REASON                 PIC X(1).
001200     05  W05-STATUS-SW              PIC X.
001210     05  W05-FOUND-SW               PIC X.
001220         88  W05-FOUND                     VALUE 'Y'.
001230     05  W05-BALANCE                PIC S9(7)V99 COMP-3.
001240     05  W05-MESSAGE                PIC X(80).
001250     05  FILLER                     PIC X(20).
001260*
001270*    dummy solution table, needed only because MEMBERLDG's
001280*    calling sequence always carries one - unused by this
001290*    program otherwise.
001300*
001310     COPY COPYLIB-SOLUTN.
001320*
001330*    the expression under parse, broken into the lender segment
001340*    and up to ten "borrower a/amount" pair segments on the
001350*    " p/" delimiter, then each pair segment broken again on the
001360*    " a/" delimiter.
001370*
001380 01  W10-EXPR-WORK.
001390     05  W10-EXPR-LEN               PIC S9(4) COMP VALUE ZERO.
001400     05  W10-SCAN-IX                PIC S9(4) COMP VALUE ZERO.
001410     05  W10-TRIM-SW                PIC X VALUE 'N'.
001420         88  W10-TRIM-FOUND             VALUE 'Y'.
001430 01  W12-EXPR-VIEW.
001440     05  W12-EXPR-CHAR OCCURS 700 TIMES
001450                 INDEXED BY W12-EXPR-IX               PIC X.
001460*
001470 01  W13-SEGMENTS.
001480     05  W13-SEG-COUNT              PIC S9(4) COMP VALUE ZERO.
001490     05  W13-SEG-1                  PIC X(80).
001500     05  W13-SEG-2                  PIC X(80).
001510     05  W13-SEG-3                  PIC X(80).
001520     05  W13-SEG-4                  PIC X(80).
001530     05  W13-SEG-5                  PIC X(80).
001540     05  W13-SEG-6                  PIC X(80).
001550     05  W13-SEG-7                  PIC X(80).
001560     05  W13-SEG-8                  PIC X(80).
001570     05  W13-SEG-9                  PIC X(80).
001580     05  W13-SEG-10                 PIC X(80).
001590     05  W13-SEG-11                 PIC X(80).
001600 01  W13-SEG-TABLE REDEFINES W13-SEGMENTS.
001610     05  FILLER                     PIC S9(4) COMP.
001620     05  W13-SEG OCCURS 11 TIMES INDEXED BY W13-SEG-IX
001630                                  PIC X(80).
001640*
001650 01  W14-PAIR-WORK.
001660     05  W14-BORROWER-TEXT          PIC X(50).
001670     05  W14-AMOUNT-TEXT            PIC X(11).
001680*
001690*
001700*    holds the true contents of the table's last slot while
001710*    D0100 borrows that slot to stage an edited entry - laid out
001720*    field for field like one TT-ENTRY occurrence so a group MOVE
001730*    copies it whole, out and back
001740*
001750 01  W16-EDIT-OLD-ENTRY.
001760     05  W16-OLD-LENDER             PIC X(50).
001770     05  W16-OLD-TIME               PIC X(16).
001780     05  W16-OLD-HAS-TIME           PIC X.
001790     05  W16-OLD-PAIR-COUNT         PIC S9(4) COMP.
001800     05  W16-OLD-PAIR OCCURS 10 TIMES.
001810         10  W16-OLD-BORROWER       PIC X(50).
001820         10  W16-OLD-AMOUNT         PIC S9(7)V99 COMP-3.
001830     05  FILLER                     PIC X(10).
001840*
001850 01  W17-SELECT-WORK.
001860     05  W17-PARA-IX                PIC S9(9) COMP.
001870     05  W17-PAIR-IX                PIC S9(9) COMP.
001880     05  W17-MATCH-SW               PIC X VALUE 'N'.
001890         88  W17-MATCH                     VALUE 'Y'.
001900 01  W18-HEADING-LINE               PIC X(132).
001910*
001920*    trim the trailing blanks off the lender name before it goes
001930*    into the heading line - lender names may carry embedded
001940*    blanks of their own so this counts from the right, it never
001950*    looks for the first blank the way STRING's DELIMITED BY
001960*    SPACE does
001970*
001980 01  W19-NAME-BUF                   PIC X(50) VALUE SPACE.
001990 01  W19-NAME-CHARS REDEFINES W19-NAME-BUF.
002000     05  W19-NAME-CHAR              PIC X OCCURS 50 TIMES.
002010 01  W19-NAME-LEN                   PIC S9(4) COMP VALUE ZERO.
002020 77  W19-NAME-SCAN-IX               PIC S9(4) COMP VALUE ZERO.
002030 77  W19-NAME-TRIM-SW               PIC X VALUE 'N'.
002040     88  W19-NAME-TRIM-FOUND            VALUE 'Y'.
002050*
002060*    D0100 below snapshots the lender-side total of the OLD and
002070*    NEW entry across an edit and reports the difference to the
002080*    console the same way StoreLoad reports its load checksum -
002090*    a plain edit that only fixes a name typo looks nothing like
002100*    one that moves real money, and GS-140 wants that difference
002110*    on the batch log for whoever reconciles the run by hand.
002120*
002130 01  W20-OLD-TOTAL                  PIC S9(7)V99 COMP-3
002140                                    VALUE ZERO.
002150 01  W20-NEW-TOTAL                  PIC S9(7)V99 COMP-3
002160                                    VALUE ZERO.
002170 01  W20-EDIT-DELTA                 PIC S9(7)V99 COMP-3
002180                                    VALUE ZERO.
002190 01  W20-EDIT-DELTA-DISPLAY REDEFINES W20-EDIT-DELTA
002200                                    PIC S9(7)V99.
002210*
002220     COPY COPYLIB-Z0910-amtchk-wkstg.
002230*
002240*    ledger-index selection list built by the list/find
002250*    paragraphs below and handed on to LEDGERPT
002260*
002270     COPY COPYLIB-SELLIST.
002280*
002290**********************************************************
002300 LINKAGE SECTION.
002310*---------------------------------------------------------
002320     COPY COPYLIB-LDGPARM.
002330     COPY COPYLIB-TRANSACT.
002340     COPY COPYLIB-MEMBER.
002350*
002360**********************************************************
002370*
002380*  LDG-ACTION codes handled by this program:
002390*    'PE'  parse and post - LDG-EXPRESSION in, of the form
002400*          'LenderName p/Borrower1 a/Amount1 [p/Borrower2 ...]'.
002410*    'RM'  remove by index - LDG-INDEX in (1-based).
002420*    'ED'  edit by index - LDG-INDEX and LDG-EXPRESSION in.
002430*    'VP'  validate one subtransaction pair - LDG-MEMBER-NAME
002440*          (the lender), LDG-OTHER-NAME (the borrower) and
002450*          LDG-AMOUNT-TEXT in; LDG-REASON, LDG-AMOUNT out.
002460*          Used both by A0100/D0100 below and, directly, by
002470*          the storage-load job.
002480*    'LA'  list the whole ledger via LEDGERPT.
002490*    'FL'  find transactions by lender - LDG-MEMBER-NAME in.
002500*    'FB'  find debts by borrower - LDG-MEMBER-NAME in.
002510*
002520 PROCEDURE DIVISION USING LDG-CONTROL-PARMS
002530                           TRANSACTION-TABLE
002540                           MEMBER-TABLE.
002550*
002560 0000-MAIN-CONTROL.
002570     MOVE 'Y' TO LDG-STATUS-SW
002580     MOVE SPACE TO LDG-MESSAGE
002590     EVALUATE LDG-ACTION
002600         WHEN 'PE'
002610             PERFORM A0100-PARSE-EXPRESSION
002620         WHEN 'RM'
002630             PERFORM C0100-REMOVE-TRANSACTION
002640         WHEN 'ED'
002650             PERFORM D0100-EDIT-TRANSACTION
002660         WHEN 'VP'
002670             MOVE LDG-MEMBER-NAME TO W05-LENDER-NAME
002680             MOVE LDG-OTHER-NAME  TO W14-BORROWER-TEXT
002690             MOVE LDG-AMOUNT-TEXT TO W14-AMOUNT-TEXT
002700             PERFORM A0120-VALIDATE-ONE-PAIR
002710             MOVE WK-CHK-VALUE TO LDG-AMOUNT
002720         WHEN 'LA'
002730             PERFORM E0100-LIST-ALL
002740         WHEN 'FL'
002750             PERFORM E0200-FIND-BY-LENDER
002760         WHEN 'FB'
002770             PERFORM E0300-FIND-DEBTS-BY-BORROWER
002780         WHEN OTHER
002790             MOVE 'N' TO LDG-STATUS-SW
002800             MOVE 'INVALID LDG-ACTION CODE' TO LDG-MESSAGE
002810     END-EVALUATE
002820     GOBACK.
002830*
002840*---------------------------------------------------------
002850*    A0100  PARSE AND POST A TRANSACTION EXPRESSION
002860*---------------------------------------------------------
002870 A0100-PARSE-EXPRESSION.
002880     IF TT-COUNT NOT < 500
002890         MOVE 'N' TO LDG-STATUS-SW
002900         MOVE 'TRANSACTION TABLE IS FULL' TO LDG-MESSAGE
002910         GO TO A0100-EXIT
002920     END-IF
002930     PERFORM A0105-SPLIT-EXPRESSION
002940     IF W13-SEG-COUNT < 2
002950         MOVE 'N' TO LDG-STATUS-SW
002960         MOVE 'INVALID TRANSACTION FORMAT' TO LDG-MESSAGE
002970         GO TO A0100-EXIT
002980     END-IF
002990     MOVE W13-SEG (1) TO W05-LENDER-NAME
003000     MOVE W05-LENDER-NAME TO W05-MEMBER-NAME
003010     MOVE 'FM' TO W05-ACTION
003020     CALL 'MEMBERLDG' USING W05-MEMBER-CALL-PARMS
003030                             MEMBER-TABLE
003040                             SOLUTION-TABLE
003050     IF NOT W05-FOUND
003060         MOVE 'N' TO LDG-STATUS-SW
003070         MOVE 'MEMBER NOT FOUND' TO LDG-MESSAGE
003080         GO TO A0100-EXIT
003090     END-IF
003100*
003110*    stage the new entry past the last live slot - if any pair
003120*    fails validation the count is never bumped, so nothing here
003130*    is ever seen; a partially-posted transaction would be worse
003140*    than a rejected one
003150*
003160     SET TT-IDX TO TT-COUNT
003170     SET TT-IDX UP BY 1
003180     MOVE W05-LENDER-NAME TO TT-LENDER-NAME (TT-IDX)
003190     MOVE SPACE           TO TT-TIME (TT-IDX)
003200     MOVE 'N'             TO TT-HAS-TIME (TT-IDX)
003210     MOVE ZERO             TO TT-PAIR-COUNT (TT-IDX)
003220     SET TT-PAIR-IDX TO 1
003230     SET W13-SEG-IX TO 2
003240     PERFORM A0110-VALIDATE-AND-STAGE-PAIR THRU A0110-EXIT
003250         UNTIL W13-SEG-IX > W13-SEG-COUNT OR NOT LDG-OK
003260     IF NOT LDG-OK
003270         GO TO A0100-EXIT
003280     END-IF
003290     IF TT-PAIR-COUNT (TT-IDX) = ZERO
003300         MOVE 'N' TO LDG-STATUS-SW
003310         MOVE 'INVALID TRANSACTION FORMAT' TO LDG-MESSAGE
003320         GO TO A0100-EXIT
003330     END-IF
003340*
003350     SET TT-COUNT UP BY 1
003360*
003370     PERFORM A0130-POST-STAGED-PAIRS.
003380 A0100-EXIT.
003390     CONTINUE.
003400*
003410*    the caller's LDG-EXPRESSION may run past the last non-blank
003420*    character - find the true length before splitting on " p/"
003430*
003440 A0105-SPLIT-EXPRESSION.
003450     MOVE 700 TO W10-SCAN-IX
003460     MOVE 'N' TO W10-TRIM-SW
003470     PERFORM A0106-BACK-UP-ONE
003480         UNTIL W10-SCAN-IX = ZERO OR W10-TRIM-FOUND
003490     MOVE W10-SCAN-IX TO W10-EXPR-LEN
003500     MOVE SPACE TO W13-SEGMENTS
003510     MOVE ZERO TO W13-SEG-COUNT
003520     IF W10-EXPR-LEN = ZERO
003530         GO TO A0105-EXIT
003540     END-IF
003550     UNSTRING LDG-EXPRESSION (1:W10-EXPR-LEN) DELIMITED BY ' p/'
003560         INTO W13-SEG (1) W13-SEG (2) W13-SEG (3) W13-SEG (4)
003570              W13-SEG (5) W13-SEG (6) W13-SEG (7) W13-SEG (8)
003580              W13-SEG (9) W13-SEG (10) W13-SEG (11)
003590         TALLYING IN W13-SEG-COUNT
003600     END-UNSTRING.
003610 A0105-EXIT.
003620     CONTINUE.
003630 A0106-BACK-UP-ONE.
003640     IF LDG-EXPRESSION (W10-SCAN-IX:1) NOT = SPACE
003650         MOVE 'Y' TO W10-TRIM-SW
003660     ELSE
003670         SUBTRACT 1 FROM W10-SCAN-IX
003680     END-IF.
003690*
003700*    split one "Borrower a/Amount" segment and run the shared
003710*    validation on it; a bad pair fails the whole transaction
003720*
003730 A0110-VALIDATE-AND-STAGE-PAIR.
003740     UNSTRING W13-SEG (W13-SEG-IX) DELIMITED BY ' a/'
003750         INTO W14-BORROWER-TEXT W14-AMOUNT-TEXT
003760     END-UNSTRING
003770     PERFORM A0120-VALIDATE-ONE-PAIR
003780     IF NOT LDG-OK
003790         GO TO A0110-EXIT
003800     END-IF.
003810 A0111-STAGE-ONE-PAIR.
003820     SET TT-PAIR-IDX UP BY 1
003830     MOVE W14-BORROWER-TEXT TO TT-BORROWER-NAME (TT-IDX)
003840     MOVE WK-CHK-VALUE      TO TT-AMOUNT (TT-IDX)
003850     SET TT-PAIR-COUNT UP BY 1
003860     SET W13-SEG-IX UP BY 1.
003870 A0110-EXIT.
003880     CONTINUE.
003890*
003900*    shared subtransaction rule set - borrower on file, borrower
003910*    is not the lender, amount parses at <= 2 decimals and is
003920*    strictly positive.  Caller loads W05-LENDER-NAME,
003930*    W14-BORROWER-TEXT and W14-AMOUNT-TEXT first.
003940*---------------------------------------------------------
003950 A0120-VALIDATE-ONE-PAIR.
003960     MOVE 'Y' TO LDG-STATUS-SW
003970     MOVE SPACE TO LDG-REASON
003980     MOVE W14-AMOUNT-TEXT TO WK-CHK-TEXT
003990     PERFORM Z0910-CHECK-AMOUNT
004000     IF WK-CHK-INVALID
004010         MOVE 'N' TO LDG-STATUS-SW
004020         MOVE '3' TO LDG-REASON
004030         MOVE 'INVALID TRANSACTION VALUE' TO LDG-MESSAGE
004040         GO TO A0120-EXIT
004050     END-IF
004060     IF WK-CHK-VALUE NOT > ZERO
004070         MOVE 'N' TO LDG-STATUS-SW
004080         MOVE '4' TO LDG-REASON
004090         MOVE 'INVALID TRANSACTION VALUE' TO LDG-MESSAGE
004100         GO TO A0120-EXIT
004110     END-IF
004120     IF W14-BORROWER-TEXT = W05-LENDER-NAME
004130         MOVE 'N' TO LDG-STATUS-SW
004140         MOVE '2' TO LDG-REASON
004150         MOVE 'INVALID TRANSACTION FORMAT' TO LDG-MESSAGE
004160         GO TO A0120-EXIT
004170     END-IF
004180     MOVE 'FM' TO W05-ACTION
004190     MOVE W14-BORROWER-TEXT TO W05-MEMBER-NAME
004200     CALL 'MEMBERLDG' USING W05-MEMBER-CALL-PARMS
004210                             MEMBER-TABLE
004220                             SOLUTION-TABLE
004230     IF NOT W05-FOUND
004240         MOVE 'N' TO LDG-STATUS-SW
004250         MOVE '1' TO LDG-REASON
004260         MOVE 'MEMBER NOT FOUND' TO LDG-MESSAGE
004270     END-IF.
004280 A0120-EXIT.
004290     CONTINUE.
004300*
004310*    post the just-staged transaction: lender balance up by the
004320*    sum of the pairs, each borrower balance down by their share
004330*---------------------------------------------------------
004340 A0130-POST-STAGED-PAIRS.
004350     MOVE ZERO TO W05-AMOUNT
004360     SET TT-PAIR-IDX TO 1
004370     PERFORM A0135-ADD-ONE-PAIR-AMOUNT
004380         UNTIL TT-PAIR-IDX > TT-PAIR-COUNT (TT-IDX)
004390     MOVE 'AJ' TO W05-ACTION
004400     MOVE TT-LENDER-NAME (TT-IDX) TO W05-MEMBER-NAME
004410     CALL 'MEMBERLDG' USING W05-MEMBER-CALL-PARMS
004420                             MEMBER-TABLE
004430                             SOLUTION-TABLE
004440     SET TT-PAIR-IDX TO 1
004450     PERFORM A0140-DEBIT-ONE-BORROWER
004460         UNTIL TT-PAIR-IDX > TT-PAIR-COUNT (TT-IDX).
004470 A0135-ADD-ONE-PAIR-AMOUNT.
004480     COMPUTE W05-AMOUNT = W05-AMOUNT + TT-AMOUNT (TT-IDX)
004490     SET TT-PAIR-IDX UP BY 1.
004500 A0140-DEBIT-ONE-BORROWER.
004510     MOVE 'AJ' TO W05-ACTION
004520     MOVE TT-BORROWER-NAME (TT-IDX) TO W05-MEMBER-NAME
004530     COMPUTE W05-AMOUNT = TT-AMOUNT (TT-IDX) * -1
004540     CALL 'MEMBERLDG' USING W05-MEMBER-CALL-PARMS
004550                             MEMBER-TABLE
004560                             SOLUTION-TABLE
004570     SET TT-PAIR-IDX UP BY 1.
004580*
004590*---------------------------------------------------------
004600*    C0100  REMOVE A TRANSACTION BY 1-BASED INDEX
004610*---------------------------------------------------------
004620 C0100-REMOVE-TRANSACTION.
004630     IF LDG-INDEX < 1 OR LDG-INDEX > TT-COUNT
004640         MOVE 'N' TO LDG-STATUS-SW
004650         MOVE 'INVALID INDEX' TO LDG-MESSAGE
004660         GO TO C0100-EXIT
004670     END-IF
004680     SET TT-IDX TO LDG-INDEX
004690     PERFORM A0130-POST-STAGED-PAIRS-REVERSED
004700     PERFORM C0110-CLOSE-THE-GAP.
004710 C0100-EXIT.
004720     CONTINUE.
004730*
004740 A0130-POST-STAGED-PAIRS-REVERSED.
004750     MOVE ZERO TO W05-AMOUNT
004760     SET TT-PAIR-IDX TO 1
004770     PERFORM A0135-ADD-ONE-PAIR-AMOUNT
004780         UNTIL TT-PAIR-IDX > TT-PAIR-COUNT (TT-IDX)
004790     MOVE 'AJ' TO W05-ACTION
004800     MOVE TT-LENDER-NAME (TT-IDX) TO W05-MEMBER-NAME
004810     COMPUTE W05-AMOUNT = W05-AMOUNT * -1
004820     CALL 'MEMBERLDG' USING W05-MEMBER-CALL-PARMS
004830                             MEMBER-TABLE
004840                             SOLUTION-TABLE
004850     SET TT-PAIR-IDX TO 1
004860     PERFORM A0145-CREDIT-ONE-BORROWER
004870         UNTIL TT-PAIR-IDX > TT-PAIR-COUNT (TT-IDX).
004880 A0145-CREDIT-ONE-BORROWER.
004890     MOVE 'AJ' TO W05-ACTION
004900     MOVE TT-BORROWER-NAME (TT-IDX) TO W05-MEMBER-NAME
004910     MOVE TT-AMOUNT (TT-IDX) TO W05-AMOUNT
004920     CALL 'MEMBERLDG' USING W05-MEMBER-CALL-PARMS
004930                             MEMBER-TABLE
004940                             SOLUTION-TABLE
004950     SET TT-PAIR-IDX UP BY 1.
004960*
004970 C0110-CLOSE-THE-GAP.
004980     SET W17-PARA-IX TO LDG-INDEX
004990     PERFORM C0115-SHIFT-ONE-ENTRY-DOWN
005000         UNTIL W17-PARA-IX >= TT-COUNT
005010     SET TT-COUNT DOWN BY 1.
005020 C0115-SHIFT-ONE-ENTRY-DOWN.
005030     SET TT-IDX TO W17-PARA-IX
005040     SET W12-EXPR-IX TO W17-PARA-IX
005050     SET W12-EXPR-IX UP BY 1
005060     MOVE TT-ENTRY (W12-EXPR-IX) TO TT-ENTRY (TT-IDX)
005070     SET W17-PARA-IX UP BY 1.
005080*
005090*---------------------------------------------------------
005100*    D0100  EDIT A TRANSACTION BY 1-BASED INDEX
005110*
005120*    LDG-INDEX carries the 1-based ledger position to replace;
005130*    LDG-EXPRESSION carries the new 'Lender p/Borrower a/Amount'
005140*    text, parsed exactly like A0100.  A0100 only knows how to
005150*    append at TT-ENTRY (TT-COUNT + 1), so the edit borrows the
005160*    table's last slot to do the parse/validate in, then slides
005170*    the result down into LDG-INDEX.  GS-136 fixed a corruption
005180*    where that borrowed slot's true owner - whatever transaction
005190*    really lived there - got overwritten and never put back
005200*    unless LDG-INDEX happened to already be the last slot; now
005210*    it is saved into W16-EDIT-OLD-ENTRY before the borrow and
005220*    restored afterward on both the success and failure paths.
005230*    GS-137 closed the matching balance hole: A0130-POST-STAGED-
005240*    PAIRS-REVERSED below reverses the OLD entry's balance effects
005250*    up front, before the new expression is even parsed, so a
005260*    rejected edit must re-post the restored W16-EDIT-OLD-ENTRY
005270*    the ordinary forward way before returning - otherwise the
005280*    member balances lose the old transaction for good while the
005290*    ledger still shows it unchanged.
005300*---------------------------------------------------------
005310 D0100-EDIT-TRANSACTION.
005320     IF LDG-INDEX < 1 OR LDG-INDEX > TT-COUNT
005330         MOVE 'N' TO LDG-STATUS-SW
005340         MOVE 'INVALID INDEX' TO LDG-MESSAGE
005350         GO TO D0100-EXIT
005360     END-IF
005370     SET TT-IDX TO LDG-INDEX
005380     PERFORM A0130-POST-STAGED-PAIRS-REVERSED
005390     COMPUTE W20-OLD-TOTAL = W05-AMOUNT * -1
005400     SET TT-IDX TO TT-COUNT
005410     MOVE TT-ENTRY (TT-IDX) TO W16-EDIT-OLD-ENTRY
005420     SUBTRACT 1 FROM TT-COUNT
005430     PERFORM A0100-PARSE-EXPRESSION
005440     IF LDG-OK
005450*        the new entry landed on the borrowed slot; slide it
005460*        down into the edited slot, then give the borrowed slot
005470*        its true owner back unless that owner was LDG-INDEX
005480*        itself, in which case the new entry belongs there anyway
005490         PERFORM D0110-MOVE-NEW-ENTRY-INTO-SLOT
005500*        GS-140 - tell the console how much this edit moved
005510         MOVE W05-AMOUNT TO W20-NEW-TOTAL
005520         COMPUTE W20-EDIT-DELTA = W20-NEW-TOTAL - W20-OLD-TOTAL
005530         IF W20-EDIT-DELTA NOT = ZERO
005540             DISPLAY 'LEDGER EDIT INDEX ' LDG-INDEX
005550                 ' CHANGED LENDER TOTAL BY ' W20-EDIT-DELTA-DISPLAY
005560         END-IF
005570     ELSE
005580*        edit rejected - put the count back and undo the borrow;
005590*        A0100 may have partly overwritten the slot before it
005600*        found the expression bad, so the true owner is restored
005610*        from W16-EDIT-OLD-ENTRY, not just left as is - and since
005620*        A0130-POST-STAGED-PAIRS-REVERSED above already stripped
005630*        that old transaction's effect out of MEMBER-TABLE before
005640*        the new expression was ever parsed, the restored entry
005650*        has to be posted back the ordinary forward way or the
005660*        member balances would come up short for good - GS-137
005670         ADD 1 TO TT-COUNT
005680         SET TT-IDX TO TT-COUNT
005690         MOVE W16-EDIT-OLD-ENTRY TO TT-ENTRY (TT-IDX)
005700         PERFORM A0130-POST-STAGED-PAIRS
005710     END-IF.
005720 D0100-EXIT.
005730     CONTINUE.
005740 D0110-MOVE-NEW-ENTRY-INTO-SLOT.
005750     SET W12-EXPR-IX TO TT-COUNT
005760     SET TT-IDX TO LDG-INDEX
005770     MOVE TT-ENTRY (W12-EXPR-IX) TO TT-ENTRY (TT-IDX)
005780     IF LDG-INDEX NOT = TT-COUNT
005790         SET TT-IDX TO TT-COUNT
005800         MOVE W16-EDIT-OLD-ENTRY TO TT-ENTRY (TT-IDX)
005810     END-IF.
005820*
005830*---------------------------------------------------------
005840*    E0100  LIST ALL / E0200 FIND BY LENDER /
005850*    E0300  FIND DEBTS BY BORROWER
005860*
005870*    these three build a table of ledger indices to print and
005880*    hand it to LEDGERPT - see LEDGERPT.CBL for the block layout
005890*---------------------------------------------------------
005900 E0100-LIST-ALL.
005910     MOVE ZERO TO SEL-COUNT
005920     IF TT-COUNT = ZERO
005930         MOVE 'N' TO LDG-STATUS-SW
005940         MOVE 'NO TRANSACTION FOUND' TO LDG-MESSAGE
005950         GO TO E0100-EXIT
005960     END-IF
005970     SET W17-PARA-IX TO 1
005980     PERFORM E0105-ADD-ONE-INDEX UNTIL W17-PARA-IX > TT-COUNT
005990     MOVE 'LA' TO LDG-ACTION
006000     CALL 'LEDGERPT' USING LDG-CONTROL-PARMS
006010                            TRANSACTION-TABLE
006020                            SOLUTION-TABLE
006030                            SELECT-LIST.
006040 E0100-EXIT.
006050     CONTINUE.
006060 E0105-ADD-ONE-INDEX.
006070     SET SEL-COUNT UP BY 1
006080     SET SEL-IDX TO SEL-COUNT
006090     SET SEL-ENTRY (SEL-IDX) TO W17-PARA-IX
006100     SET W17-PARA-IX UP BY 1.
006110*
006120 E0200-FIND-BY-LENDER.
006130     MOVE ZERO TO SEL-COUNT
006140     IF TT-COUNT = ZERO
006150         MOVE 'N' TO LDG-STATUS-SW
006160         MOVE 'TRANSACTIONS SUMMED UP' TO LDG-MESSAGE
006170         GO TO E0200-EXIT
006180     END-IF
006190     SET W17-PARA-IX TO 1
006200     PERFORM E0210-CHECK-ONE-LENDER UNTIL W17-PARA-IX > TT-COUNT
006210     IF SEL-COUNT = ZERO
006220         MOVE 'N' TO LDG-STATUS-SW
006230         MOVE 'TRANSACTIONS SUMMED UP' TO LDG-MESSAGE
006240         GO TO E0200-EXIT
006250     END-IF
006260     MOVE LDG-MEMBER-NAME TO W19-NAME-BUF
006270     PERFORM E0205-TRIM-LENDER-NAME
006280     MOVE SPACE TO W18-HEADING-LINE
006290     STRING W19-NAME-BUF (1:W19-NAME-LEN) DELIMITED BY SIZE
006300            ' owns the following list of transactions.'
006310                 DELIMITED BY SIZE
006320         INTO W18-HEADING-LINE
006330     END-STRING
006340     DISPLAY W18-HEADING-LINE
006350     MOVE 'LA' TO LDG-ACTION
006360     CALL 'LEDGERPT' USING LDG-CONTROL-PARMS
006370                            TRANSACTION-TABLE
006380                            SOLUTION-TABLE
006390                            SELECT-LIST.
006400 E0200-EXIT.
006410     CONTINUE.
006420*
006430 E0205-TRIM-LENDER-NAME.
006440     MOVE 50 TO W19-NAME-SCAN-IX
006450     MOVE 'N' TO W19-NAME-TRIM-SW
006460     PERFORM E0206-BACK-UP-ONE-NAME-CHAR
006470         UNTIL W19-NAME-SCAN-IX = ZERO OR W19-NAME-TRIM-FOUND
006480     MOVE W19-NAME-SCAN-IX TO W19-NAME-LEN.
006490 E0206-BACK-UP-ONE-NAME-CHAR.
006500     IF W19-NAME-CHAR (W19-NAME-SCAN-IX) NOT = SPACE
006510         MOVE 'Y' TO W19-NAME-TRIM-SW
006520     ELSE
006530         SUBTRACT 1 FROM W19-NAME-SCAN-IX
006540     END-IF.
006550*
006560 E0210-CHECK-ONE-LENDER.
006570     SET TT-IDX TO W17-PARA-IX
006580     IF TT-LENDER-NAME (TT-IDX) = LDG-MEMBER-NAME
006590         SET SEL-COUNT UP BY 1
006600         SET SEL-IDX TO SEL-COUNT
006610         SET SEL-ENTRY (SEL-IDX) TO W17-PARA-IX
006620     END-IF
006630     SET W17-PARA-IX UP BY 1.
006640*
006650 E0300-FIND-DEBTS-BY-BORROWER.
006660     MOVE ZERO TO SEL-COUNT
006670     IF TT-COUNT = ZERO
006680         MOVE 'N' TO LDG-STATUS-SW
006690         MOVE 'TRANSACTIONS SUMMED UP' TO LDG-MESSAGE
006700         GO TO E0300-EXIT
006710     END-IF
006720     SET W17-PARA-IX TO 1
006730     PERFORM E0310-CHECK-ONE-BORROWER UNTIL W17-PARA-IX > TT-COUNT
006740     IF SEL-COUNT = ZERO
006750         MOVE 'N' TO LDG-STATUS-SW
006760         MOVE 'TRANSACTIONS SUMMED UP' TO LDG-MESSAGE
006770         GO TO E0300-EXIT
006780     END-IF
006790     MOVE 'LA' TO LDG-ACTION
006800     CALL 'LEDGERPT' USING LDG-CONTROL-PARMS
006810                            TRANSACTION-TABLE
006820                            SOLUTION-TABLE
006830                            SELECT-LIST.
006840 E0300-EXIT.
006850     CONTINUE.
006860 E0310-CHECK-ONE-BORROWER.
006870     SET TT-IDX TO W17-PARA-IX
006880     MOVE 'N' TO W17-MATCH-SW
006890     SET TT-PAIR-IDX TO 1
006900     PERFORM E0315-CHECK-ONE-PAIR
006910         UNTIL TT-PAIR-IDX > TT-PAIR-COUNT (TT-IDX) OR W17-MATCH
006920     IF W17-MATCH
006930         SET SEL-COUNT UP BY 1
006940         SET SEL-IDX TO SEL-COUNT
006950         SET SEL-ENTRY (SEL-IDX) TO W17-PARA-IX
006960     END-IF
006970     SET W17-PARA-IX UP BY 1.
006980 E0315-CHECK-ONE-PAIR.
006990     IF TT-BORROWER-NAME (TT-IDX, TT-PAIR-IDX) = LDG-MEMBER-NAME
007000         MOVE 'Y' TO W17-MATCH-SW
007010     ELSE
007020         SET TT-PAIR-IDX UP BY 1
007030     END-IF.
007040*
007050*---------------------------------------------------------
007060*    Z0910  SHARED AMOUNT-FORMAT CHECKER - see COPYLIB-Z0910-
007070*           amtchk for the parsing rules; caller moves the
007080*           text to WK-CHK-TEXT first, tests WK-CHK-VALID-SW
007090*           and reads WK-CHK-VALUE after.
007100*---------------------------------------------------------
007110 Z0910-CHECK-AMOUNT.
007120     COPY COPYLIB-Z0910-amtchk.
